000100*////////////////// (CDLCAND) ////////////////////////////////////
000200************************************************************
000300*     LAYOUT VELA (CANDIDATO A PATRON DE VELAS)             *
000400*     ORIGEN     : ALIMENTADOR DE MERCADOS (FEED DIARIO)    *
000500*     LARGO REGISTRO = VARIABLE (VER FILLER DE RESERVA)     *
000600************************************************************
000700 01  CDL-REG-VELA.
000800*     POSICION RELATIVA (1:9)  NUMERO DE VELA GENERADO
000900     03  VEL-ID                  PIC 9(09)      VALUE ZEROS.
001000*     POSICION RELATIVA (10:10) FECHA AAAA-MM-DD
001100     03  VEL-FECHA                PIC X(10)      VALUE SPACES.
001200*     POSICION RELATIVA (20:8)  HORA HH:MM:SS
001300     03  VEL-HORA                 PIC X(08)      VALUE SPACES.
001400*     POSICION RELATIVA (28:10) INTERVALO DE LA BARRA (1H,1D)
001500     03  VEL-INTERVALO            PIC X(10)      VALUE SPACES.
001600*     POSICION RELATIVA (38:10) PAR DE MERCADO (EJ. BTC-ETH)
001700     03  VEL-MERCADO              PIC X(10)      VALUE SPACES.
001800*     PRECIOS EN PUNTO FIJO, 9 ENTEROS + 8 DECIMALES
001900     03  VEL-APERTURA             PIC S9(09)V9(08)
002000                                  USAGE COMP-3   VALUE ZEROS.
002100     03  VEL-CIERRE               PIC S9(09)V9(08)
002200                                  USAGE COMP-3   VALUE ZEROS.
002300     03  VEL-MINIMO               PIC S9(09)V9(08)
002400                                  USAGE COMP-3   VALUE ZEROS.
002500     03  VEL-MAXIMO               PIC S9(09)V9(08)
002600                                  USAGE COMP-3   VALUE ZEROS.
002700     03  VEL-VOLUMEN              PIC S9(09)V9(08)
002800                                  USAGE COMP-3   VALUE ZEROS.
002900     03  VEL-VOL-BASE             PIC S9(09)V9(08)
003000                                  USAGE COMP-3   VALUE ZEROS.
003100*     POSICION DE RESERVA PARA CAMPOS FUTUROS DEL FEED
003200     03  FILLER                   PIC X(10)      VALUE SPACES.
