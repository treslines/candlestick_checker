000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMCDLDR.
000300 AUTHOR.        R. FERNANDEZ.
000400 INSTALLATION.  BANCO DEL PLATA - CENTRO DE COMPUTOS.
000500 DATE-WRITTEN.  18/02/1992.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - MESA DE DINERO.
000800***************************************************************
000900*    MOTOR DE RECONOCIMIENTO DE PATRONES DE VELAS              *
001000*    ================================================           *
001100*  FUNCIONAMIENTO
001200*  * Leer el archivo de velas (ENTRADA) en orden de fecha y
001300*    hora ascendente - el archivo ya viene ordenado por el
001400*    alimentador de mercados, esta rutina NO ordena.
001500*  * Descartar toda vela con algun campo obligatorio en blanco
001600*    (ID, FECHA, HORA, INTERVALO, MERCADO, APERTURA, CIERRE,
001700*    MINIMO, MAXIMO, VOLUMEN O VOLUMEN BASE).
001800*  * Mantener una ventana deslizante con las ultimas 3 velas
001900*    validas, la mas reciente primero.
002000*  * Apenas haya 1, 2 o 3 velas en la ventana, invocar el
002100*    reconocedor que corresponda (PGMCD1PT / PGMCD2PT /
002200*    PGMCD3PT) y grabar un registro de CLASIFICACION por cada
002300*    tamano de ventana disponible.
002400*
002500*  ESTADISTICAS AL FINAL
002600*    Total de velas leidas.
002700*    Total de velas rechazadas (invalidas).
002800*    Total de clasificaciones grabadas.
002900****************************************************************
003000*    BITACORA DE CAMBIOS                                          PGMCDLDR
003100*    -------------------                                          PGMCDLDR
003200*    18/02/1992 RFF TK-0001 VERSION INICIAL - LECTURA, VENTANA    PGMCDLDR
003300*                          DESLIZANTE Y LLAMADA A PGMCD1PT.       PGMCDLDR
003400*    11/03/1992 RFF TK-0003 SE INCORPORA LA LLAMADA A PGMCD2PT    PGMCDLDR
003500*                          CUANDO LA VENTANA TIENE 2 VELAS.       PGMCDLDR
003600*    25/03/1992 RFF TK-0004 SE INCORPORA LA LLAMADA A PGMCD3PT    PGMCDLDR
003700*                          CUANDO LA VENTANA TIENE 3 VELAS.       PGMCDLDR
003800*    22/09/1993 MAL TK-0032 SE ALINEA LA VALIDACION DE VELA       PGMCDLDR
003900*                          INVALIDA CON EL CRITERIO DE LA MESA    PGMCDLDR
004000*                          (CUALQUIER CAMPO OBLIGATORIO EN        PGMCDLDR
004100*                          BLANCO DESCARTA LA VELA COMPLETA).     PGMCDLDR
004200*    02/11/1995 JCG TK-0059 SE AGREGA SWITCH DE TRAZA (UPSI-0)    PGMCDLDR
004300*                          PARA DEPURAR CORRIDAS DE LA MESA.      PGMCDLDR
004400*    11/12/1998 RFF TK-0091 REVISION Y2K: LOS CAMPOS FECHA/HORA   PGMCDLDR
004500*                          SON ALFANUMERICOS (AAAA-MM-DD Y        PGMCDLDR
004600*                          HH:MM:SS) Y NO SE USAN EN ARITMETICA   PGMCDLDR
004700*                          DE FECHAS EN ESTA RUTINA - SIN         PGMCDLDR
004800*                          CAMBIOS DE CODIGO.                     PGMCDLDR
004900*    25/08/2001 RFF TK-0104 AJUSTE DE ESTADISTICAS FINALES A      PGMCDLDR
005000*                          PEDIDO DE AUDITORIA DE SISTEMAS.       PGMCDLDR
005100***************************************************************
005200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500
005600 SPECIAL-NAMES.
005700     UPSI-0 ON  STATUS IS CDL-TRAZA-ACTIVA
005800            OFF STATUS IS CDL-TRAZA-INACTIVA.
005900
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200
006300     SELECT ENTRADA ASSIGN DDENTRA
006400     FILE STATUS IS FS-ENTRADA.
006500
006600     SELECT SALIDA  ASSIGN DDSALID
006700     FILE STATUS IS FS-SALIDA.
006800
006900*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007000 DATA DIVISION.
007100 FILE SECTION.
007200
007300 FD  ENTRADA
007400     BLOCK CONTAINS 0 RECORDS
007500     RECORDING MODE IS F.
007600 01  REG-ENTRADA.
007700     COPY CDLCAND REPLACING ==CDL-REG-VELA== BY ==REG-ENTRADA==.
007800
007900 FD  SALIDA
008000     BLOCK CONTAINS 0 RECORDS
008100     RECORDING MODE IS F.
008200 01  REG-SALIDA.
008300     COPY CDLCLAS REPLACING ==CDL-REG-CLASIF== BY ==REG-SALIDA==.
008400
008500 WORKING-STORAGE SECTION.
008600*========================*
008700
008800*----------- STATUS ARCHIVOS  -----------------------------------
008900 77  FS-ENTRADA             PIC XX       VALUE SPACES.
009000 77  FS-SALIDA              PIC XX       VALUE SPACES.
009100
009200 77  WS-STATUS-FIN          PIC X        VALUE 'N'.
009300     88  WS-FIN-LECTURA         VALUE 'Y'.
009400     88  WS-NO-FIN-LECTURA      VALUE 'N'.
009500
009600*-----------  CONTADORES  ----------------------------------------
009700 77  TOT-VELAS-LEIDAS        PIC 9(07) COMP    VALUE ZEROS.
009800 77  TOT-VELAS-RECHAZADAS    PIC 9(07) COMP    VALUE ZEROS.
009900 77  TOT-CLASIF-GRABADAS     PIC 9(07) COMP    VALUE ZEROS.
010000 77  WS-TAM-VENTANA-ACTUAL   PIC 9(01) COMP    VALUE ZEROS.
010100
010200*----------- VISTA POR SEPARADO DE LOS CONTADORES, PARA TRAZA ----
010300 01  WS-CONTADORES-TRAZA.
010400     03  WS-CT-LEIDAS        PIC ZZZZZZ9.
010500     03  FILLER              PIC X(01) VALUE SPACES.
010600     03  WS-CT-RECHAZADAS    PIC ZZZZZZ9.
010700     03  FILLER              PIC X(01) VALUE SPACES.
010800     03  WS-CT-GRABADAS      PIC ZZZZZZ9.
010900 01  WS-CONTADORES-TRAZA-R REDEFINES WS-CONTADORES-TRAZA.
011000     03  FILLER              PIC X(08).
011100     03  WS-CT-MEDIO         PIC X(08).
011200     03  FILLER              PIC X(08).
011300
011400*----------- FECHA/HORA DE LA VELA MAS RECIENTE, PARA TRAZA ------
011500 01  WS-FECHA-TRAZA          PIC X(10)          VALUE SPACES.
011600 01  WS-FECHA-TRAZA-R REDEFINES WS-FECHA-TRAZA.
011700     03  WS-FT-ANIO          PIC X(04).
011800     03  FILLER              PIC X(01).
011900     03  WS-FT-MES           PIC X(02).
012000     03  FILLER              PIC X(01).
012100     03  WS-FT-DIA           PIC X(02).
012200
012300 01  WS-HORA-TRAZA           PIC X(08)          VALUE SPACES.
012400 01  WS-HORA-TRAZA-R REDEFINES WS-HORA-TRAZA.
012500     03  WS-HT-HH            PIC X(02).
012600     03  FILLER              PIC X(01).
012700     03  WS-HT-MM            PIC X(02).
012800     03  FILLER              PIC X(01).
012900     03  WS-HT-SS            PIC X(02).
013000
013100*----------- VENTANA DESLIZANTE DE HASTA 3 VELAS VALIDAS ---------
013200*    INDICE (1) = VELA MAS RECIENTE, (3) = LA MAS ANTIGUA.
013300 01  WS-VENTANA-VELAS.
013400     03  WS-VENTANA-OCURR OCCURS 3 TIMES
013500                           INDEXED BY WS-IX-VENTANA.
013600         05  WS-VV-ID          PIC 9(09).
013700         05  WS-VV-FECHA       PIC X(10).
013800         05  WS-VV-HORA        PIC X(08).
013900         05  WS-VV-INTERVALO   PIC X(10).
014000         05  WS-VV-MERCADO     PIC X(10).
014100         05  WS-VV-APERTURA    PIC S9(09)V9(08) COMP-3.
014200         05  WS-VV-CIERRE      PIC S9(09)V9(08) COMP-3.
014300         05  WS-VV-MINIMO      PIC S9(09)V9(08) COMP-3.
014400         05  WS-VV-MAXIMO      PIC S9(09)V9(08) COMP-3.
014500         05  WS-VV-VOLUMEN     PIC S9(09)V9(08) COMP-3.
014600         05  WS-VV-VOL-BASE    PIC S9(09)V9(08) COMP-3.
014700
014800*----------- AREAS DE LINKAGE HACIA LOS RECONOCEDORES ------------
014900*    UNA COPIA DE CDLCAND POR CADA POSICION DE LA VENTANA QUE SE
015000*    PASA AL SUBPROGRAMA - NO SE PASA WS-VENTANA-VELAS DIRECTO
015100*    PORQUE EL LAYOUT DE CDLCAND INCLUYE INTERVALO, QUE LOS
015200*    RECONOCEDORES NO NECESITAN PERO EL DRIVER SI CONSERVA.
015300     COPY CDLCAND REPLACING ==CDL-REG-VELA==
015400                   BY ==WS-VELA-ACTUAL==.
015500     COPY CDLCAND REPLACING ==CDL-REG-VELA==
015600                   BY ==WS-VELA-ANTERIOR==.
015700     COPY CDLCAND REPLACING ==CDL-REG-VELA==
015800                   BY ==WS-VELA-MEDIA==.
015900     COPY CDLCAND REPLACING ==CDL-REG-VELA==
016000                   BY ==WS-VELA-ULTIMA==.
016100
016200     COPY CDLCLAS REPLACING ==CDL-REG-CLASIF==
016300                   BY ==WS-RESULT-1V==.
016400     COPY CDLCLAS REPLACING ==CDL-REG-CLASIF==
016500                   BY ==WS-RESULT-2V==.
016600     COPY CDLCLAS REPLACING ==CDL-REG-CLASIF==
016700                   BY ==WS-RESULT-3V==.
016800
016900 77  FILLER                  PIC X(26) VALUE
017000     '* FINAL  WORKING-STORAGE *'.
017100
017200*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
017300 PROCEDURE DIVISION.
017400
017500 MAIN-PROGRAM-I.
017600
017700     PERFORM 1000-INICIO-I  THRU  1000-INICIO-F.
017800     PERFORM 2000-PROCESO-I THRU  2000-PROCESO-F
017900                            UNTIL WS-FIN-LECTURA.
018000     PERFORM 9999-FINAL-I   THRU  9999-FINAL-F.
018100
018200 MAIN-PROGRAM-F. GOBACK.
018300
018400*-----------------------------------------------------------------
018500 1000-INICIO-I.
018600
018700     SET WS-NO-FIN-LECTURA TO TRUE
018800
018900     OPEN INPUT ENTRADA
019000     IF FS-ENTRADA IS NOT EQUAL '00' THEN
019100        DISPLAY '* ERROR EN OPEN ENTRADA = ' FS-ENTRADA
019200        SET  WS-FIN-LECTURA TO TRUE
019300     END-IF
019400
019500     OPEN OUTPUT SALIDA
019600     IF FS-SALIDA IS NOT EQUAL '00' THEN
019700        DISPLAY '* ERROR EN OPEN SALIDA = ' FS-SALIDA
019800        MOVE 9999 TO RETURN-CODE
019900        SET  WS-FIN-LECTURA TO TRUE
020000     END-IF
020100
020200     PERFORM 2100-LEER-I THRU 2100-LEER-F.
020300
020400 1000-INICIO-F. EXIT.
020500
020600*-----------------------------------------------------------------
020700 2000-PROCESO-I.
020800
020900     PERFORM 2200-VALIDAR-VELA-I THRU 2200-VALIDAR-VELA-F
021000     PERFORM 2100-LEER-I         THRU 2100-LEER-F.
021100
021200 2000-PROCESO-F. EXIT.
021300
021400*-----------------------------------------------------------------
021500 2100-LEER-I.
021600
021700     READ ENTRADA
021800
021900     EVALUATE FS-ENTRADA
022000
022100        WHEN '00'
022200           ADD 1 TO TOT-VELAS-LEIDAS
022300
022400        WHEN '10'
022500           SET WS-FIN-LECTURA TO TRUE
022600
022700        WHEN OTHER
022800           DISPLAY '* ERROR EN LECTURA ENTRADA = ' FS-ENTRADA
022900           SET WS-FIN-LECTURA TO TRUE
023000
023100     END-EVALUATE.
023200
023300 2100-LEER-F. EXIT.
023400
023500*-----------------------------------------------------------------
023600*    UNA VELA ES INVALIDA SI CUALQUIER CAMPO OBLIGATORIO VIENE
023700*    EN BLANCO/CERO (ESPEJA isEmpty() DEL ANALISIS FUNCIONAL).
023800*    LA VELA INVALIDA SE RECHAZA Y NO ENTRA A LA VENTANA.
023900*-----------------------------------------------------------------
024000 2200-VALIDAR-VELA-I.
024100
024200     IF FS-ENTRADA NOT = '00' THEN
024300        GO TO 2200-VALIDAR-VELA-F
024400     END-IF
024500
024600     IF VEL-FECHA       OF REG-ENTRADA = SPACES OR
024700        VEL-HORA        OF REG-ENTRADA = SPACES OR
024800        VEL-INTERVALO   OF REG-ENTRADA = SPACES OR
024900        VEL-MERCADO     OF REG-ENTRADA = SPACES OR
025000        VEL-APERTURA    OF REG-ENTRADA = ZEROS  OR
025100        VEL-CIERRE      OF REG-ENTRADA = ZEROS  OR
025200        VEL-MINIMO      OF REG-ENTRADA = ZEROS  OR
025300        VEL-MAXIMO      OF REG-ENTRADA = ZEROS  OR
025400        VEL-VOLUMEN     OF REG-ENTRADA = ZEROS  OR
025500        VEL-VOL-BASE    OF REG-ENTRADA = ZEROS  THEN
025600        ADD 1 TO TOT-VELAS-RECHAZADAS
025700        GO TO 2200-VALIDAR-VELA-F
025800     END-IF
025900
026000     PERFORM 2300-ACTUALIZAR-VENTANA-I
026100             THRU 2300-ACTUALIZAR-VENTANA-F
026200     PERFORM 2400-CLASIFICAR-VENTANA-I
026300             THRU 2400-CLASIFICAR-VENTANA-F.
026400
026500 2200-VALIDAR-VELA-F. EXIT.
026600
026700*-----------------------------------------------------------------
026800*    DESPLAZA LA VENTANA UN LUGAR (3 TOMA EL VALOR DE 2, 2 TOMA
026900*    EL DE 1) Y CARGA LA VELA NUEVA EN LA POSICION 1 (LA MAS
027000*    RECIENTE). EL TAMANO DE VENTANA DISPONIBLE CRECE HASTA 3 Y
027100*    SE QUEDA EN 3 DE AHI EN ADELANTE.
027200*-----------------------------------------------------------------
027300 2300-ACTUALIZAR-VENTANA-I.
027400
027500     MOVE WS-VENTANA-OCURR (2) TO WS-VENTANA-OCURR (3)
027600     MOVE WS-VENTANA-OCURR (1) TO WS-VENTANA-OCURR (2)
027700
027800     MOVE VEL-ID       OF REG-ENTRADA TO WS-VV-ID (1)
027900     MOVE VEL-FECHA    OF REG-ENTRADA TO WS-VV-FECHA (1)
028000     MOVE VEL-HORA     OF REG-ENTRADA TO WS-VV-HORA (1)
028100     MOVE VEL-INTERVALO OF REG-ENTRADA TO WS-VV-INTERVALO (1)
028200     MOVE VEL-MERCADO  OF REG-ENTRADA TO WS-VV-MERCADO (1)
028300     MOVE VEL-APERTURA OF REG-ENTRADA TO WS-VV-APERTURA (1)
028400     MOVE VEL-CIERRE   OF REG-ENTRADA TO WS-VV-CIERRE (1)
028500     MOVE VEL-MINIMO   OF REG-ENTRADA TO WS-VV-MINIMO (1)
028600     MOVE VEL-MAXIMO   OF REG-ENTRADA TO WS-VV-MAXIMO (1)
028700     MOVE VEL-VOLUMEN  OF REG-ENTRADA TO WS-VV-VOLUMEN (1)
028800     MOVE VEL-VOL-BASE OF REG-ENTRADA TO WS-VV-VOL-BASE (1)
028900
029000     IF WS-TAM-VENTANA-ACTUAL < 3 THEN
029100        ADD 1 TO WS-TAM-VENTANA-ACTUAL
029200     END-IF
029300
029400     IF CDL-TRAZA-ACTIVA THEN
029500        MOVE WS-VV-FECHA (1) TO WS-FECHA-TRAZA
029600        MOVE WS-VV-HORA (1)  TO WS-HORA-TRAZA
029700        DISPLAY '* VENTANA ACTUALIZADA - VELA ' WS-FECHA-TRAZA
029800                ' ' WS-HORA-TRAZA
029900     END-IF.
030000
030100 2300-ACTUALIZAR-VENTANA-F. EXIT.
030200
030300*-----------------------------------------------------------------
030400*    INVOCA EL/LOS RECONOCEDOR(ES) QUE CORRESPONDAN SEGUN EL
030500*    TAMANO DE VENTANA DISPONIBLE Y GRABA UN REGISTRO DE
030600*    CLASIFICACION POR CADA TAMANO DISPONIBLE.
030700*-----------------------------------------------------------------
030800 2400-CLASIFICAR-VENTANA-I.
030900
031000     IF WS-TAM-VENTANA-ACTUAL >= 1 THEN
031100        PERFORM 2410-LLAMAR-1V-I THRU 2410-LLAMAR-1V-F
031200     END-IF
031300
031400     IF WS-TAM-VENTANA-ACTUAL >= 2 THEN
031500        PERFORM 2420-LLAMAR-2V-I THRU 2420-LLAMAR-2V-F
031600     END-IF
031700
031800     IF WS-TAM-VENTANA-ACTUAL >= 3 THEN
031900        PERFORM 2430-LLAMAR-3V-I THRU 2430-LLAMAR-3V-F
032000     END-IF.
032100
032200 2400-CLASIFICAR-VENTANA-F. EXIT.
032300
032400*-----------------------------------------------------------------
032500 2410-LLAMAR-1V-I.
032600
032700     MOVE WS-VV-ID (1)        TO VEL-ID       OF WS-VELA-ACTUAL
032800     MOVE WS-VV-FECHA (1)     TO VEL-FECHA    OF WS-VELA-ACTUAL
032900     MOVE WS-VV-HORA (1)      TO VEL-HORA     OF WS-VELA-ACTUAL
033000     MOVE WS-VV-INTERVALO (1) TO VEL-INTERVALO OF WS-VELA-ACTUAL
033100     MOVE WS-VV-MERCADO (1)   TO VEL-MERCADO  OF WS-VELA-ACTUAL
033200     MOVE WS-VV-APERTURA (1)  TO VEL-APERTURA OF WS-VELA-ACTUAL
033300     MOVE WS-VV-CIERRE (1)    TO VEL-CIERRE   OF WS-VELA-ACTUAL
033400     MOVE WS-VV-MINIMO (1)    TO VEL-MINIMO   OF WS-VELA-ACTUAL
033500     MOVE WS-VV-MAXIMO (1)    TO VEL-MAXIMO   OF WS-VELA-ACTUAL
033600
033700     CALL 'PGMCD1PT' USING WS-VELA-ACTUAL WS-RESULT-1V
033800
033900     MOVE 1                   TO CLF-TAM-VENTANA OF WS-RESULT-1V
034000     MOVE WS-VV-FECHA (1)     TO CLF-FECHA       OF WS-RESULT-1V
034100     MOVE WS-VV-HORA (1)      TO CLF-HORA        OF WS-RESULT-1V
034200     MOVE WS-VV-MERCADO (1)   TO CLF-MERCADO     OF WS-RESULT-1V
034300
034400     WRITE REG-SALIDA FROM WS-RESULT-1V
034500     ADD 1 TO TOT-CLASIF-GRABADAS.
034600
034700 2410-LLAMAR-1V-F. EXIT.
034800
034900*-----------------------------------------------------------------
035000 2420-LLAMAR-2V-I.
035100
035200     MOVE WS-VV-ID (1)        TO VEL-ID       OF WS-VELA-ACTUAL
035300     MOVE WS-VV-FECHA (1)     TO VEL-FECHA    OF WS-VELA-ACTUAL
035400     MOVE WS-VV-HORA (1)      TO VEL-HORA     OF WS-VELA-ACTUAL
035500     MOVE WS-VV-MERCADO (1)   TO VEL-MERCADO  OF WS-VELA-ACTUAL
035600     MOVE WS-VV-APERTURA (1)  TO VEL-APERTURA OF WS-VELA-ACTUAL
035700     MOVE WS-VV-CIERRE (1)    TO VEL-CIERRE   OF WS-VELA-ACTUAL
035800     MOVE WS-VV-MINIMO (1)    TO VEL-MINIMO   OF WS-VELA-ACTUAL
035900     MOVE WS-VV-MAXIMO (1)    TO VEL-MAXIMO   OF WS-VELA-ACTUAL
036000
036100     MOVE WS-VV-ID (2)        TO VEL-ID     OF WS-VELA-ANTERIOR
036200     MOVE WS-VV-FECHA (2)     TO VEL-FECHA  OF WS-VELA-ANTERIOR
036300     MOVE WS-VV-HORA (2)      TO VEL-HORA   OF WS-VELA-ANTERIOR
036400     MOVE WS-VV-APERTURA (2)  TO VEL-APERTURA OF WS-VELA-ANTERIOR
036500     MOVE WS-VV-CIERRE (2)    TO VEL-CIERRE   OF WS-VELA-ANTERIOR
036600     MOVE WS-VV-MINIMO (2)    TO VEL-MINIMO   OF WS-VELA-ANTERIOR
036700     MOVE WS-VV-MAXIMO (2)    TO VEL-MAXIMO   OF WS-VELA-ANTERIOR
036800
036900     CALL 'PGMCD2PT' USING WS-VELA-ACTUAL WS-VELA-ANTERIOR
037000                            WS-RESULT-2V
037100
037200     MOVE 2                   TO CLF-TAM-VENTANA OF WS-RESULT-2V
037300     MOVE WS-VV-FECHA (1)     TO CLF-FECHA       OF WS-RESULT-2V
037400     MOVE WS-VV-HORA (1)      TO CLF-HORA        OF WS-RESULT-2V
037500     MOVE WS-VV-MERCADO (1)   TO CLF-MERCADO     OF WS-RESULT-2V
037600
037700     WRITE REG-SALIDA FROM WS-RESULT-2V
037800     ADD 1 TO TOT-CLASIF-GRABADAS.
037900
038000 2420-LLAMAR-2V-F. EXIT.
038100
038200*-----------------------------------------------------------------
038300 2430-LLAMAR-3V-I.
038400
038500     MOVE WS-VV-ID (1)        TO VEL-ID       OF WS-VELA-ACTUAL
038600     MOVE WS-VV-FECHA (1)     TO VEL-FECHA    OF WS-VELA-ACTUAL
038700     MOVE WS-VV-HORA (1)      TO VEL-HORA     OF WS-VELA-ACTUAL
038800     MOVE WS-VV-MERCADO (1)   TO VEL-MERCADO  OF WS-VELA-ACTUAL
038900     MOVE WS-VV-APERTURA (1)  TO VEL-APERTURA OF WS-VELA-ACTUAL
039000     MOVE WS-VV-CIERRE (1)    TO VEL-CIERRE   OF WS-VELA-ACTUAL
039100     MOVE WS-VV-MINIMO (1)    TO VEL-MINIMO   OF WS-VELA-ACTUAL
039200     MOVE WS-VV-MAXIMO (1)    TO VEL-MAXIMO   OF WS-VELA-ACTUAL
039300
039400     MOVE WS-VV-ID (2)        TO VEL-ID     OF WS-VELA-MEDIA
039500     MOVE WS-VV-FECHA (2)     TO VEL-FECHA  OF WS-VELA-MEDIA
039600     MOVE WS-VV-HORA (2)      TO VEL-HORA   OF WS-VELA-MEDIA
039700     MOVE WS-VV-APERTURA (2)  TO VEL-APERTURA OF WS-VELA-MEDIA
039800     MOVE WS-VV-CIERRE (2)    TO VEL-CIERRE   OF WS-VELA-MEDIA
039900     MOVE WS-VV-MINIMO (2)    TO VEL-MINIMO   OF WS-VELA-MEDIA
040000     MOVE WS-VV-MAXIMO (2)    TO VEL-MAXIMO   OF WS-VELA-MEDIA
040100
040200     MOVE WS-VV-ID (3)        TO VEL-ID     OF WS-VELA-ULTIMA
040300     MOVE WS-VV-FECHA (3)     TO VEL-FECHA  OF WS-VELA-ULTIMA
040400     MOVE WS-VV-HORA (3)      TO VEL-HORA   OF WS-VELA-ULTIMA
040500     MOVE WS-VV-APERTURA (3)  TO VEL-APERTURA OF WS-VELA-ULTIMA
040600     MOVE WS-VV-CIERRE (3)    TO VEL-CIERRE   OF WS-VELA-ULTIMA
040700     MOVE WS-VV-MINIMO (3)    TO VEL-MINIMO   OF WS-VELA-ULTIMA
040800     MOVE WS-VV-MAXIMO (3)    TO VEL-MAXIMO   OF WS-VELA-ULTIMA
040900
041000     CALL 'PGMCD3PT' USING WS-VELA-ACTUAL WS-VELA-MEDIA
041100                            WS-VELA-ULTIMA WS-RESULT-3V
041200
041300     MOVE 3                   TO CLF-TAM-VENTANA OF WS-RESULT-3V
041400     MOVE WS-VV-FECHA (1)     TO CLF-FECHA       OF WS-RESULT-3V
041500     MOVE WS-VV-HORA (1)      TO CLF-HORA        OF WS-RESULT-3V
041600     MOVE WS-VV-MERCADO (1)   TO CLF-MERCADO     OF WS-RESULT-3V
041700
041800     WRITE REG-SALIDA FROM WS-RESULT-3V
041900     ADD 1 TO TOT-CLASIF-GRABADAS.
042000
042100 2430-LLAMAR-3V-F. EXIT.
042200
042300*-----------------------------------------------------------------
042400 9999-FINAL-I.
042500
042600     IF CDL-TRAZA-ACTIVA THEN
042700        MOVE TOT-VELAS-LEIDAS     TO WS-CT-LEIDAS
042800        MOVE TOT-VELAS-RECHAZADAS TO WS-CT-RECHAZADAS
042900        MOVE TOT-CLASIF-GRABADAS  TO WS-CT-GRABADAS
043000        DISPLAY '* VELAS LEIDAS/RECHAZADAS/CLASIF = '
043100                WS-CONTADORES-TRAZA
043200     END-IF
043300
043400     CLOSE ENTRADA
043500     CLOSE SALIDA.
043600
043700 9999-FINAL-F. EXIT.
