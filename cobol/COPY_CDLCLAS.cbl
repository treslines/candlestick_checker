000100*////////////////// (CDLCLAS) ////////////////////////////////////
000200************************************************************
000300*     LAYOUT CLASIFICACION (SALIDA DEL MOTOR DE PATRONES)   *
000400*     UNA OCURRENCIA POR VELA, UNA VEZ LLENA LA VENTANA     *
000500*     LARGO REGISTRO = VARIABLE (VER FILLER DE RESERVA)     *
000600************************************************************
000700 01  CDL-REG-CLASIF.
000800*     POSICION RELATIVA (1:1) TAMANO DE VENTANA 1, 2 O 3
000900     03  CLF-TAM-VENTANA          PIC 9(01)      VALUE ZEROS.
001000*     FECHA Y HORA DE LA VELA MAS RECIENTE DE LA VENTANA
001100     03  CLF-FECHA                PIC X(10)      VALUE SPACES.
001200     03  CLF-HORA                 PIC X(08)      VALUE SPACES.
001300*     PAR DE MERCADO
001400     03  CLF-MERCADO              PIC X(10)      VALUE SPACES.
001500*     INDICADOR ALCISTA - 'Y' CONFIRMA, 'N' NO CONFIRMA
001600     03  CLF-ALCISTA              PIC X(01)      VALUE 'N'.
001700         88  CLF-ALCISTA-SI                      VALUE 'Y'.
001800         88  CLF-ALCISTA-NO                      VALUE 'N'.
001900*     INDICADOR BAJISTA - 'Y' CONFIRMA, 'N' NO CONFIRMA
002000     03  CLF-BAJISTA              PIC X(01)      VALUE 'N'.
002100         88  CLF-BAJISTA-SI                      VALUE 'Y'.
002200         88  CLF-BAJISTA-NO                      VALUE 'N'.
002300*     NOMBRE DEL PRIMER PATRON QUE COINCIDIO, O 'NONE'
002400     03  CLF-PATRON               PIC X(24)      VALUE 'NONE'.
002500*     POSICION DE RESERVA PARA CAMPOS FUTUROS DEL REPORTE
002600     03  FILLER                   PIC X(09)      VALUE SPACES.
