000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMCD3PT.
000300 AUTHOR.        R. FERNANDEZ.
000400 INSTALLATION.  BANCO DEL PLATA - CENTRO DE COMPUTOS.
000500 DATE-WRITTEN.  25/03/1992.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - MESA DE DINERO.
000800***************************************************************
000900*    RECONOCEDOR DE PATRONES DE TRES VELAS                    *
001000*    ==============================================            *
001100*    - RECIBE POR LINKAGE LA VELA ACTUAL, LA VELA MEDIA Y LA   *
001200*      VELA MAS ANTIGUA DE LA VENTANA DE TRES (YA VALIDADAS    *
001300*      POR EL DRIVER PGMCDLDR).                                *
001400*    - LLAMA TRES VECES A PGMCDGEO, UNA POR CADA VELA.         *
001500*    - DETERMINA ESTRELLA DE LA MANANA/TARDE, TRES SOLDADOS    *
001600*      BLANCOS/CUERVOS NEGROS Y PATADA (KICKER), Y DEVUELVE    *
001700*      EL RESULTADO AL DRIVER.                                 *
001800*    NOTA: EL DRIVER COMPLETA TAM-VENTANA / FECHA / HORA /     *
001900*    MERCADO DEL REGISTRO DE SALIDA; ESTA RUTINA SOLO FIJA     *
002000*    ALCISTA / BAJISTA / PATRON.                                *
002100***************************************************************
002200*    BITACORA DE CAMBIOS                                          PGMCD3PT
002300*    -------------------                                          PGMCD3PT
002400*    25/03/1992 RFF TK-0004 VERSION INICIAL - ESTRELLA DE LA      PGMCD3PT
002500*                          MANANA Y DE LA TARDE.                  PGMCD3PT
002600*    02/06/1992 RFF TK-0009 SE AGREGAN TRES SOLDADOS BLANCOS Y    PGMCD3PT
002700*                          TRES CUERVOS NEGROS.                   PGMCD3PT
002800*    18/11/1992 MAL TK-0015 SE AGREGA EL PATRON DE PATADA         PGMCD3PT
002900*                          (KICKER), ALCISTA Y BAJISTA, SEGUN     PGMCD3PT
003000*                          ANALISIS FUNCIONAL DE MESA DE DINERO.  PGMCD3PT
003100*    22/09/1993 MAL TK-0032 SE ALINEA EL AREA DE COMUNICACION     PGMCD3PT
003200*                          CON PGMCDGEO A LA COPY CDLGEOM.        PGMCD3PT
003300*    02/11/1995 JCG TK-0059 SE AGREGA SWITCH DE TRAZA (UPSI-0).   PGMCD3PT
003400*    11/12/1998 RFF TK-0091 REVISION Y2K: SIN CAMBIOS, NO HAY     PGMCD3PT
003500*                          ARITMETICA DE FECHAS EN ESTA RUTINA.   PGMCD3PT
003600*    14/07/2003 RFF TK-0122 AUDITORIA DE MESA: EL GUARDA DE       PGMCD3PT
003700*                          "PRIMER PATRON QUE COINCIDE" COMPARABA PGMCD3PT
003800*                          CLF-PATRON (RECIEN SE CARGA EN 2500)   PGMCD3PT
003900*                          EN LUGAR DE WS-NOMBRE-PATRON - TRES    PGMCD3PT
004000*                          SOLDADOS/CUERVOS Y AMBOS KICKER        PGMCD3PT
004100*                          PODIAN PISAR A LA ESTRELLA DETECTADA   PGMCD3PT
004200*                          PRIMERO. SE CORRIGE EL GUARDA Y SE     PGMCD3PT
004300*                          QUITA EL ROUNDED DE LAS MITADES DE     PGMCD3PT
004400*                          CUERPO USADAS EN LOS UMBRALES 50%.     PGMCD3PT
004500*    14/07/2003 RFF TK-0123 SE ALINEA CLF-ALCISTA/CLF-BAJISTA A   PGMCD3PT
004600*                          VALOR 'Y' PARA CONFIRMADO, SEGUN       PGMCD3PT
004700*                          NUEVO ESTANDAR DE INTERCAMBIO DE       PGMCD3PT
004800*                          MESA DE DINERO (ANTES 'S').            PGMCD3PT
004900***************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     UPSI-0 ON  STATUS IS CDL-TRAZA-ACTIVA
005400            OFF STATUS IS CDL-TRAZA-INACTIVA.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005800 DATA DIVISION.
005900 FILE SECTION.
006000
006100 WORKING-STORAGE SECTION.
006200*=======================*
006300 77  FILLER                  PIC X(26) VALUE
006400     '* INICIO WORKING-STORAGE *'.
006500
006600 77  WS-CONTADOR-LLAMADAS    PIC 9(07) COMP     VALUE ZEROS.
006700
006800*----------- AREAS DE GEOMETRIA, UNA POR VELA DE LA VENTANA ------
006900     COPY CDLGEOM REPLACING ==CDL-GEO-PARMS==
007000                   BY ==WS-GEO-ACTUAL==.
007100     COPY CDLGEOM REPLACING ==CDL-GEO-PARMS==
007200                   BY ==WS-GEO-MEDIA==.
007300     COPY CDLGEOM REPLACING ==CDL-GEO-PARMS==
007400                   BY ==WS-GEO-ULTIMA==.
007500
007600*----------- MITADES DE CUERPO USADAS EN LOS UMBRALES 50% --------
007700 01  WS-MITAD-CUERPO-ULTIMA  PIC S9(09)V9(08) COMP-3 VALUE ZEROS.
007800 01  WS-MITAD-CUERPO-ACTUAL  PIC S9(09)V9(08) COMP-3 VALUE ZEROS.
007900 01  WS-MITADES-R REDEFINES WS-MITAD-CUERPO-ULTIMA.
008000     03  WS-MU-SIGNO         PIC S9(01).
008100     03  FILLER              PIC X(07).
008200
008300*----------- FECHA DE LA VELA ACTUAL, PARA TRAZA -----------------
008400 01  WS-FECHA-TRAZA          PIC X(10)          VALUE SPACES.
008500 01  WS-FECHA-TRAZA-R REDEFINES WS-FECHA-TRAZA.
008600     03  WS-FT-ANIO          PIC X(04).
008700     03  FILLER              PIC X(01).
008800     03  WS-FT-MES           PIC X(02).
008900     03  FILLER              PIC X(01).
009000     03  WS-FT-DIA           PIC X(02).
009100
009200*----------- SWITCHES DE VELA LARGA (UNO POR VELA) ---------------
009300 01  WS-SWITCHES-LARGA.
009400     03  WS-LARGA-ACTUAL-SW  PIC X(01) VALUE 'N'.
009500         88  WS-LARGA-ACTUAL         VALUE 'S'.
009600     03  WS-LARGA-MEDIA-SW   PIC X(01) VALUE 'N'.
009700         88  WS-LARGA-MEDIA          VALUE 'S'.
009800     03  WS-LARGA-ULTIMA-SW  PIC X(01) VALUE 'N'.
009900         88  WS-LARGA-ULTIMA         VALUE 'S'.
010000     03  FILLER              PIC X(05) VALUE SPACES.
010100
010200*----------- SWITCHES DE REGLAS COMPUESTAS DE TRES VELAS ---------
010300 01  WS-SWITCHES-COMPUESTOS.
010400     03  WS-3-LARGAS-SW          PIC X(01) VALUE 'N'.
010500         88  WS-3-LARGAS                  VALUE 'S'.
010600     03  WS-CIERRE-ASCENDENTE-SW PIC X(01) VALUE 'N'.
010700         88  WS-CIERRE-ASCENDENTE         VALUE 'S'.
010800     03  WS-CIERRE-DESCENDENTE-SW PIC X(01) VALUE 'N'.
010900         88  WS-CIERRE-DESCENDENTE        VALUE 'S'.
011000     03  WS-MECHA-DESCENDENTE-SW  PIC X(01) VALUE 'N'.
011100         88  WS-MECHA-DESCENDENTE         VALUE 'S'.
011200     03  WS-MECHA-ASCENDENTE-SW   PIC X(01) VALUE 'N'.
011300         88  WS-MECHA-ASCENDENTE         VALUE 'S'.
011400     03  WS-MEDIA-ENANA-SW        PIC X(01) VALUE 'N'.
011500         88  WS-MEDIA-ENANA              VALUE 'S'.
011600     03  WS-ACTUAL-MENOR-ULTIMA-SW PIC X(01) VALUE 'N'.
011700         88  WS-ACTUAL-MENOR-ULTIMA      VALUE 'S'.
011800     03  WS-ENANA-BAJO-AMBAS-SW   PIC X(01) VALUE 'N'.
011900         88  WS-ENANA-BAJO-AMBAS          VALUE 'S'.
012000     03  WS-ENANA-SOBRE-AMBAS-SW  PIC X(01) VALUE 'N'.
012100         88  WS-ENANA-SOBRE-AMBAS         VALUE 'S'.
012200     03  WS-CIERRE-50-DESDE-ULT-SW PIC X(01) VALUE 'N'.
012300         88  WS-CIERRE-50-DESDE-ULT      VALUE 'S'.
012400     03  WS-CIERRE-50-DESDE-ACT-SW PIC X(01) VALUE 'N'.
012500         88  WS-CIERRE-50-DESDE-ACT      VALUE 'S'.
012600     03  FILLER                   PIC X(05) VALUE SPACES.
012700
012800*----------- VISTA ALTERNATIVA DEL NOMBRE DE PATRON --------------
012900 01  WS-NOMBRE-PATRON        PIC X(24)          VALUE 'NONE'.
013000 01  WS-NOMBRE-PATRON-R REDEFINES WS-NOMBRE-PATRON.
013100     03  WS-NP-PRIMERA-PARTE PIC X(12).
013200     03  WS-NP-SEGUNDA-PARTE PIC X(12).
013300
013400 77  FILLER                  PIC X(26) VALUE
013500     '* FINAL  WORKING-STORAGE *'.
013600
013700*-----------------------------------------------------------------
013800 LINKAGE SECTION.
013900*================*
014000*    TRES VELAS RECIBIDAS - SE CALIFICAN LOS CAMPOS CON "OF"
014100*    PORQUE LA COPY SE TRAE TRES VECES CON NOMBRE DISTINTO.
014200     COPY CDLCAND REPLACING ==CDL-REG-VELA==
014300                   BY ==LK-VELA-ACTUAL==.
014400     COPY CDLCAND REPLACING ==CDL-REG-VELA==
014500                   BY ==LK-VELA-MEDIA==.
014600     COPY CDLCAND REPLACING ==CDL-REG-VELA==
014700                   BY ==LK-VELA-ULTIMA==.
014800
014900     COPY CDLCLAS REPLACING ==CDL-REG-CLASIF==
015000                   BY ==LK-RESULTADO-3V==.
015100
015200*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
015300 PROCEDURE DIVISION USING LK-VELA-ACTUAL LK-VELA-MEDIA
015400                           LK-VELA-ULTIMA LK-RESULTADO-3V.
015500
015600 MAIN-PROGRAM-I.
015700
015800     ADD 1 TO WS-CONTADOR-LLAMADAS
015900
016000     PERFORM 2000-CALCULAR-TRES-VELAS-I
016100             THRU 2000-CALCULAR-TRES-VELAS-F
016200
016300     MOVE 'N'    TO CLF-ALCISTA
016400     MOVE 'N'    TO CLF-BAJISTA
016500     MOVE 'NONE' TO CLF-PATRON
016600
016700     PERFORM 2100-EVALUAR-VELAS-LARGAS-I
016800             THRU 2100-EVALUAR-VELAS-LARGAS-F
016900     PERFORM 2200-EVALUAR-REGLAS-COMUNES-I
017000             THRU 2200-EVALUAR-REGLAS-COMUNES-F
017100     PERFORM 2300-EVALUAR-ALCISTA-I THRU 2300-EVALUAR-ALCISTA-F
017200     PERFORM 2400-EVALUAR-BAJISTA-I THRU 2400-EVALUAR-BAJISTA-F
017300     PERFORM 2500-ARMAR-RESULTADO-I THRU 2500-ARMAR-RESULTADO-F
017400
017500     IF CDL-TRAZA-ACTIVA THEN
017600        MOVE VEL-FECHA OF LK-VELA-ACTUAL TO WS-FECHA-TRAZA
017700        DISPLAY '* PGMCD3PT - ' WS-FECHA-TRAZA
017800                ' - PATRON = ' CLF-PATRON
017900     END-IF.
018000
018100 MAIN-PROGRAM-F. GOBACK.
018200
018300*-----------------------------------------------------------------
018400 2000-CALCULAR-TRES-VELAS-I.
018500
018600     MOVE VEL-APERTURA OF LK-VELA-ACTUAL
018700                             TO CDL-GEO-APERTURA OF WS-GEO-ACTUAL
018800     MOVE VEL-CIERRE   OF LK-VELA-ACTUAL
018900                             TO CDL-GEO-CIERRE   OF WS-GEO-ACTUAL
019000     MOVE VEL-MINIMO   OF LK-VELA-ACTUAL
019100                             TO CDL-GEO-MINIMO   OF WS-GEO-ACTUAL
019200     MOVE VEL-MAXIMO   OF LK-VELA-ACTUAL
019300                             TO CDL-GEO-MAXIMO   OF WS-GEO-ACTUAL
019400     MOVE VEL-FECHA    OF LK-VELA-ACTUAL
019500                             TO CDL-GEO-FECHA    OF WS-GEO-ACTUAL
019600     MOVE VEL-HORA     OF LK-VELA-ACTUAL
019700                             TO CDL-GEO-HORA     OF WS-GEO-ACTUAL
019800     CALL 'PGMCDGEO' USING WS-GEO-ACTUAL
019900
020000     MOVE VEL-APERTURA OF LK-VELA-MEDIA
020100                             TO CDL-GEO-APERTURA OF WS-GEO-MEDIA
020200     MOVE VEL-CIERRE   OF LK-VELA-MEDIA
020300                             TO CDL-GEO-CIERRE   OF WS-GEO-MEDIA
020400     MOVE VEL-MINIMO   OF LK-VELA-MEDIA
020500                             TO CDL-GEO-MINIMO   OF WS-GEO-MEDIA
020600     MOVE VEL-MAXIMO   OF LK-VELA-MEDIA
020700                             TO CDL-GEO-MAXIMO   OF WS-GEO-MEDIA
020800     MOVE VEL-FECHA    OF LK-VELA-MEDIA
020900                             TO CDL-GEO-FECHA    OF WS-GEO-MEDIA
021000     MOVE VEL-HORA     OF LK-VELA-MEDIA
021100                             TO CDL-GEO-HORA     OF WS-GEO-MEDIA
021200     CALL 'PGMCDGEO' USING WS-GEO-MEDIA
021300
021400     MOVE VEL-APERTURA OF LK-VELA-ULTIMA
021500                             TO CDL-GEO-APERTURA OF WS-GEO-ULTIMA
021600     MOVE VEL-CIERRE   OF LK-VELA-ULTIMA
021700                             TO CDL-GEO-CIERRE   OF WS-GEO-ULTIMA
021800     MOVE VEL-MINIMO   OF LK-VELA-ULTIMA
021900                             TO CDL-GEO-MINIMO   OF WS-GEO-ULTIMA
022000     MOVE VEL-MAXIMO   OF LK-VELA-ULTIMA
022100                             TO CDL-GEO-MAXIMO   OF WS-GEO-ULTIMA
022200     MOVE VEL-FECHA    OF LK-VELA-ULTIMA
022300                             TO CDL-GEO-FECHA    OF WS-GEO-ULTIMA
022400     MOVE VEL-HORA     OF LK-VELA-ULTIMA
022500                             TO CDL-GEO-HORA     OF WS-GEO-ULTIMA
022600     CALL 'PGMCDGEO' USING WS-GEO-ULTIMA.
022700
022800 2000-CALCULAR-TRES-VELAS-F. EXIT.
022900
023000*-----------------------------------------------------------------
023100*    UNA VELA ES "LARGA" SI SU CUERPO ES AL MENOS 5 VECES CADA
023200*    UNA DE SUS MECHAS.  SI ALGUNA MECHA ES CERO LA CONDICION
023300*    NO SE CUMPLE (NO HAY COCIENTE POSIBLE).
023400*-----------------------------------------------------------------
023500 2100-EVALUAR-VELAS-LARGAS-I.
023600
023700     SET WS-LARGA-ACTUAL TO FALSE
023800     IF CDL-GEO-MECHA-SUP OF WS-GEO-ACTUAL NOT = ZEROS
023900           AND CDL-GEO-MECHA-INF OF WS-GEO-ACTUAL NOT = ZEROS THEN
024000        IF CDL-GEO-CUERPO OF WS-GEO-ACTUAL /
024100           CDL-GEO-MECHA-SUP OF WS-GEO-ACTUAL >= 5
024200              AND CDL-GEO-CUERPO OF WS-GEO-ACTUAL /
024300                  CDL-GEO-MECHA-INF OF WS-GEO-ACTUAL >= 5 THEN
024400           SET WS-LARGA-ACTUAL TO TRUE
024500        END-IF
024600     END-IF
024700
024800     SET WS-LARGA-MEDIA TO FALSE
024900     IF CDL-GEO-MECHA-SUP OF WS-GEO-MEDIA NOT = ZEROS
025000           AND CDL-GEO-MECHA-INF OF WS-GEO-MEDIA NOT = ZEROS THEN
025100        IF CDL-GEO-CUERPO OF WS-GEO-MEDIA /
025200           CDL-GEO-MECHA-SUP OF WS-GEO-MEDIA >= 5
025300              AND CDL-GEO-CUERPO OF WS-GEO-MEDIA /
025400                  CDL-GEO-MECHA-INF OF WS-GEO-MEDIA >= 5 THEN
025500           SET WS-LARGA-MEDIA TO TRUE
025600        END-IF
025700     END-IF
025800
025900     SET WS-LARGA-ULTIMA TO FALSE
026000     IF CDL-GEO-MECHA-SUP OF WS-GEO-ULTIMA NOT = ZEROS
026100           AND CDL-GEO-MECHA-INF OF WS-GEO-ULTIMA NOT = ZEROS THEN
026200        IF CDL-GEO-CUERPO OF WS-GEO-ULTIMA /
026300           CDL-GEO-MECHA-SUP OF WS-GEO-ULTIMA >= 5
026400              AND CDL-GEO-CUERPO OF WS-GEO-ULTIMA /
026500                  CDL-GEO-MECHA-INF OF WS-GEO-ULTIMA >= 5 THEN
026600           SET WS-LARGA-ULTIMA TO TRUE
026700        END-IF
026800     END-IF
026900
027000     SET WS-3-LARGAS TO FALSE
027100     IF WS-LARGA-ACTUAL AND WS-LARGA-MEDIA
027200           AND WS-LARGA-ULTIMA THEN
027300        SET WS-3-LARGAS TO TRUE
027400     END-IF.
027500
027600 2100-EVALUAR-VELAS-LARGAS-F. EXIT.
027700
027800*-----------------------------------------------------------------
027900 2200-EVALUAR-REGLAS-COMUNES-I.
028000
028100     SET WS-CIERRE-ASCENDENTE TO FALSE
028200     IF CDL-GEO-CUERPO-TOPE OF WS-GEO-ULTIMA <
028300        CDL-GEO-CUERPO-TOPE OF WS-GEO-MEDIA
028400           AND CDL-GEO-CUERPO-TOPE OF WS-GEO-MEDIA <
028500               CDL-GEO-CUERPO-TOPE OF WS-GEO-ACTUAL THEN
028600        SET WS-CIERRE-ASCENDENTE TO TRUE
028700     END-IF
028800
028900     SET WS-CIERRE-DESCENDENTE TO FALSE
029000     IF CDL-GEO-CUERPO-TOPE OF WS-GEO-ULTIMA >
029100        CDL-GEO-CUERPO-TOPE OF WS-GEO-MEDIA
029200           AND CDL-GEO-CUERPO-TOPE OF WS-GEO-MEDIA >
029300               CDL-GEO-CUERPO-TOPE OF WS-GEO-ACTUAL THEN
029400        SET WS-CIERRE-DESCENDENTE TO TRUE
029500     END-IF
029600
029700     SET WS-MECHA-DESCENDENTE TO FALSE
029800     IF CDL-GEO-MECHA-SUP OF WS-GEO-ACTUAL >=
029900        CDL-GEO-MECHA-INF OF WS-GEO-MEDIA
030000           AND CDL-GEO-MECHA-SUP OF WS-GEO-ACTUAL <=
030100               CDL-GEO-CUERPO-PISO OF WS-GEO-MEDIA
030200           AND CDL-GEO-MECHA-SUP OF WS-GEO-MEDIA >=
030300               CDL-GEO-MECHA-INF OF WS-GEO-ULTIMA
030400           AND CDL-GEO-MECHA-SUP OF WS-GEO-MEDIA <=
030500               CDL-GEO-CUERPO-PISO OF WS-GEO-ULTIMA THEN
030600        SET WS-MECHA-DESCENDENTE TO TRUE
030700     END-IF
030800
030900     SET WS-MECHA-ASCENDENTE TO FALSE
031000     IF CDL-GEO-MECHA-SUP OF WS-GEO-ULTIMA >=
031100        CDL-GEO-MECHA-INF OF WS-GEO-MEDIA
031200           AND CDL-GEO-MECHA-SUP OF WS-GEO-ULTIMA <=
031300               CDL-GEO-CUERPO-PISO OF WS-GEO-MEDIA
031400           AND CDL-GEO-MECHA-SUP OF WS-GEO-MEDIA >=
031500               CDL-GEO-MECHA-INF OF WS-GEO-ACTUAL
031600           AND CDL-GEO-MECHA-SUP OF WS-GEO-MEDIA <=
031700               CDL-GEO-CUERPO-PISO OF WS-GEO-ACTUAL THEN
031800        SET WS-MECHA-ASCENDENTE TO TRUE
031900     END-IF
032000
032100     SET WS-MEDIA-ENANA TO FALSE
032200     IF CDL-GEO-CUERPO OF WS-GEO-MEDIA <
032300        CDL-GEO-CUERPO OF WS-GEO-ACTUAL
032400           AND CDL-GEO-CUERPO OF WS-GEO-MEDIA <
032500               CDL-GEO-CUERPO OF WS-GEO-ULTIMA THEN
032600        SET WS-MEDIA-ENANA TO TRUE
032700     END-IF
032800
032900     SET WS-ACTUAL-MENOR-ULTIMA TO FALSE
033000     IF CDL-GEO-CUERPO OF WS-GEO-ACTUAL <
033100        CDL-GEO-CUERPO OF WS-GEO-ULTIMA THEN
033200        SET WS-ACTUAL-MENOR-ULTIMA TO TRUE
033300     END-IF
033400
033500     SET WS-ENANA-BAJO-AMBAS TO FALSE
033600     IF CDL-GEO-CUERPO-TOPE OF WS-GEO-MEDIA <
033700        CDL-GEO-CUERPO-PISO OF WS-GEO-ACTUAL
033800           AND CDL-GEO-CUERPO-TOPE OF WS-GEO-MEDIA <
033900               CDL-GEO-CUERPO-PISO OF WS-GEO-ULTIMA
034000           AND CDL-GEO-CUERPO-PISO OF WS-GEO-ULTIMA >
034100               CDL-GEO-CUERPO-PISO OF WS-GEO-ACTUAL THEN
034200        SET WS-ENANA-BAJO-AMBAS TO TRUE
034300     END-IF
034400
034500     SET WS-ENANA-SOBRE-AMBAS TO FALSE
034600     IF CDL-GEO-CUERPO-PISO OF WS-GEO-MEDIA >
034700        CDL-GEO-CUERPO-TOPE OF WS-GEO-ACTUAL
034800           AND CDL-GEO-CUERPO-PISO OF WS-GEO-MEDIA >
034900               CDL-GEO-CUERPO-TOPE OF WS-GEO-ULTIMA
035000           AND CDL-GEO-CUERPO-TOPE OF WS-GEO-ACTUAL >
035100               CDL-GEO-CUERPO-TOPE OF WS-GEO-ULTIMA THEN
035200        SET WS-ENANA-SOBRE-AMBAS TO TRUE
035300     END-IF
035400
035500     COMPUTE WS-MITAD-CUERPO-ULTIMA =
035600             CDL-GEO-CUERPO OF WS-GEO-ULTIMA / 2
035700     COMPUTE WS-MITAD-CUERPO-ACTUAL =
035800             CDL-GEO-CUERPO OF WS-GEO-ACTUAL / 2
035900
036000     SET WS-CIERRE-50-DESDE-ULT TO FALSE
036100     IF CDL-GEO-CUERPO-TOPE OF WS-GEO-ACTUAL >=
036200        CDL-GEO-CUERPO-PISO OF WS-GEO-ULTIMA +
036300        WS-MITAD-CUERPO-ULTIMA THEN
036400        SET WS-CIERRE-50-DESDE-ULT TO TRUE
036500     END-IF
036600
036700     SET WS-CIERRE-50-DESDE-ACT TO FALSE
036800     IF CDL-GEO-CUERPO-TOPE OF WS-GEO-ULTIMA >=
036900        CDL-GEO-CUERPO-TOPE OF WS-GEO-ACTUAL -
037000        WS-MITAD-CUERPO-ACTUAL THEN
037100        SET WS-CIERRE-50-DESDE-ACT TO TRUE
037200     END-IF.
037300
037400 2200-EVALUAR-REGLAS-COMUNES-F. EXIT.
037500
037600*-----------------------------------------------------------------
037700*    ESTRELLA DE LA MANANA, TRES SOLDADOS BLANCOS, PATADA
037800*    ALCISTA (SEGUN ANALISIS FUNCIONAL, LA PATADA ALCISTA SE
037900*    CONFIRMA CON LAS TRES VELAS BAJISTAS - VER TK-0015).
038000*-----------------------------------------------------------------
038100 2300-EVALUAR-ALCISTA-I.
038200
038300     IF CDL-GEO-ES-ALCISTA OF WS-GEO-ACTUAL
038400           AND CDL-GEO-ES-ALCISTA OF WS-GEO-MEDIA
038500           AND CDL-GEO-ES-BAJISTA OF WS-GEO-ULTIMA
038600           AND WS-MEDIA-ENANA
038700           AND WS-ACTUAL-MENOR-ULTIMA
038800           AND WS-ENANA-BAJO-AMBAS
038900           AND WS-CIERRE-50-DESDE-ULT THEN
039000        MOVE 'Y'                     TO CLF-ALCISTA
039100        MOVE 'ESTRELLA DE LA MANANA' TO WS-NOMBRE-PATRON
039200     END-IF
039300
039400     IF CDL-GEO-ES-ALCISTA OF WS-GEO-ACTUAL
039500           AND CDL-GEO-ES-ALCISTA OF WS-GEO-MEDIA
039600           AND CDL-GEO-ES-ALCISTA OF WS-GEO-ULTIMA
039700           AND WS-3-LARGAS
039800           AND WS-CIERRE-ASCENDENTE THEN
039900        MOVE 'Y'                     TO CLF-ALCISTA
040000        IF WS-NOMBRE-PATRON = 'NONE' THEN
040100           MOVE 'TRES SOLDADOS BLANCOS' TO WS-NOMBRE-PATRON
040200        END-IF
040300     END-IF
040400
040500     IF CDL-GEO-ES-BAJISTA OF WS-GEO-ACTUAL
040600           AND CDL-GEO-ES-BAJISTA OF WS-GEO-MEDIA
040700           AND CDL-GEO-ES-BAJISTA OF WS-GEO-ULTIMA
040800           AND WS-MECHA-DESCENDENTE THEN
040900        MOVE 'Y'                     TO CLF-ALCISTA
041000        IF WS-NOMBRE-PATRON = 'NONE' THEN
041100           MOVE 'KICKER ALCISTA'     TO WS-NOMBRE-PATRON
041200        END-IF
041300     END-IF.
041400
041500 2300-EVALUAR-ALCISTA-F. EXIT.
041600
041700*-----------------------------------------------------------------
041800*    ESTRELLA DE LA TARDE, TRES CUERVOS NEGROS, PATADA BAJISTA
041900*    (LA PATADA BAJISTA SE CONFIRMA CON LAS TRES VELAS ALCISTAS,
042000*    MISMO CRITERIO FUNCIONAL QUE LA PATADA ALCISTA).
042100*-----------------------------------------------------------------
042200 2400-EVALUAR-BAJISTA-I.
042300
042400     IF CDL-GEO-ES-BAJISTA OF WS-GEO-ACTUAL
042500           AND CDL-GEO-ES-BAJISTA OF WS-GEO-MEDIA
042600           AND CDL-GEO-ES-ALCISTA OF WS-GEO-ULTIMA
042700           AND WS-MEDIA-ENANA
042800           AND WS-ACTUAL-MENOR-ULTIMA
042900           AND WS-ENANA-SOBRE-AMBAS
043000           AND WS-CIERRE-50-DESDE-ACT THEN
043100        MOVE 'Y'                   TO CLF-BAJISTA
043200        IF WS-NOMBRE-PATRON = 'NONE' AND CLF-ALCISTA = 'N' THEN
043300           MOVE 'ESTRELLA DE LA TARDE' TO WS-NOMBRE-PATRON
043400        END-IF
043500     END-IF
043600
043700     IF CDL-GEO-ES-BAJISTA OF WS-GEO-ACTUAL
043800           AND CDL-GEO-ES-BAJISTA OF WS-GEO-MEDIA
043900           AND CDL-GEO-ES-BAJISTA OF WS-GEO-ULTIMA
044000           AND WS-3-LARGAS
044100           AND WS-CIERRE-DESCENDENTE THEN
044200        MOVE 'Y'                   TO CLF-BAJISTA
044300        IF WS-NOMBRE-PATRON = 'NONE' AND CLF-ALCISTA = 'N' THEN
044400           MOVE 'TRES CUERVOS NEGROS' TO WS-NOMBRE-PATRON
044500        END-IF
044600     END-IF
044700
044800     IF CDL-GEO-ES-ALCISTA OF WS-GEO-ACTUAL
044900           AND CDL-GEO-ES-ALCISTA OF WS-GEO-MEDIA
045000           AND CDL-GEO-ES-ALCISTA OF WS-GEO-ULTIMA
045100           AND WS-MECHA-ASCENDENTE THEN
045200        MOVE 'Y'                   TO CLF-BAJISTA
045300        IF WS-NOMBRE-PATRON = 'NONE' AND CLF-ALCISTA = 'N' THEN
045400           MOVE 'KICKER BAJISTA'   TO WS-NOMBRE-PATRON
045500        END-IF
045600     END-IF.
045700
045800 2400-EVALUAR-BAJISTA-F. EXIT.
045900
046000*-----------------------------------------------------------------
046100 2500-ARMAR-RESULTADO-I.
046200
046300     IF CLF-ALCISTA = 'Y' OR CLF-BAJISTA = 'Y' THEN
046400        MOVE WS-NOMBRE-PATRON TO CLF-PATRON
046500     ELSE
046600        MOVE 'NONE' TO CLF-PATRON
046700     END-IF.
046800
046900 2500-ARMAR-RESULTADO-F. EXIT.
