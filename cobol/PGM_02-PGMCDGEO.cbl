000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMCDGEO.
000300 AUTHOR.        R. FERNANDEZ.
000400 INSTALLATION.  BANCO DEL PLATA - CENTRO DE COMPUTOS.
000500 DATE-WRITTEN.  18/02/1992.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - MESA DE DINERO.
000800***************************************************************
000900*    RUTINA GEOMETRIA DE VELA (CUERPO Y MECHAS)                *
001000*    ============================================              *
001100*    - CALCULA, PARA UNA VELA JAPONESA RECIBIDA POR LINKAGE,   *
001200*      SU CUERPO, TOPE Y PISO DE CUERPO, MECHA SUPERIOR E      *
001300*      INFERIOR Y TAMANO TOTAL.                                *
001400*    - CALCULA LOS INDICADORES DE CUERPO/MECHA CHICOS O        *
001500*      LARGOS QUE USAN LAS RUTINAS DE RECONOCIMIENTO DE        *
001600*      PATRONES (PGMCD1PT, PGMCD2PT, PGMCD3PT).                *
001700*    - ES LLAMADA POR LAS TRES RUTINAS ANTERIORES, UNA VEZ     *
001800*      POR CADA VELA DE LA VENTANA QUE ESTEN EVALUANDO.        *
001900***************************************************************
002000*    BITACORA DE CAMBIOS                                          PGMCDGEO
002100*    -------------------                                          PGMCDGEO
002200*    18/02/1992 RFF TK-0001 VERSION INICIAL - CUERPO Y MECHAS     PGMCDGEO
002300*                          PARA VELA UNICA.                       PGMCDGEO
002400*    03/05/1992 RFF TK-0007 SE AGREGA CALCULO DE TAMANO TOTAL     PGMCDGEO
002500*                          (MAX MENOS MIN) PARA USO FUTURO.       PGMCDGEO
002600*    22/09/1993 MAL TK-0031 SE AGREGAN INDICADORES DE MECHA       PGMCDGEO
002700*                          2X CUERPO, REQUERIDOS POR EL NUEVO     PGMCDGEO
002800*                          RECONOCEDOR DE DOS VELAS.              PGMCDGEO
002900*    14/01/1994 MAL TK-0035 CORRECCION: LA PRUEBA DE CUERPO       PGMCDGEO
003000*                          CHICO NO CONTEMPLABA EL DOJI PURO      PGMCDGEO
003100*                          (CUERPO = CERO). AHORA SE TRATA        PGMCDGEO
003200*                          COMO CASO ESPECIAL ANTES DE DIVIDIR.   PGMCDGEO
003300*    02/11/1995 JCG TK-0058 SE AGREGA SWITCH DE TRAZA (UPSI-0)    PGMCDGEO
003400*                          PARA DEPURAR CORRIDAS EN CONTINGENCIA. PGMCDGEO
003500*    19/06/1996 JCG TK-0074 INDICADORES DE MECHA LARGA (5X)       PGMCDGEO
003600*                          PARA EL RECONOCEDOR DE TRES VELAS.     PGMCDGEO
003700*    11/12/1998 RFF TK-0090 REVISION Y2K: LOS CAMPOS DE FECHA Y   PGMCDGEO
003800*                          HORA DE LA VELA SON ALFANUMERICOS DE   PGMCDGEO
003900*                          ORIGEN (AAAA-MM-DD) Y NO SE USAN EN    PGMCDGEO
004000*                          ARITMETICA DE FECHAS EN ESTA RUTINA.   PGMCDGEO
004100*                          SIN CAMBIOS DE CODIGO.                 PGMCDGEO
004200*    25/08/2001 MAL TK-0112 SE BLINDAN TODAS LAS RAZONES QUE      PGMCDGEO
004300*                          DIVIDEN POR CUERPO CONTRA DIVISOR      PGMCDGEO
004400*                          CERO, NO SOLO EL CASO DOJI.            PGMCDGEO
004500*    14/07/2003 RFF TK-0119 AUDITORIA DE MESA DETECTO QUE LAS     PGMCDGEO
004600*                          RAZONES SE REDONDEABAN (ROUNDED) Y     PGMCDGEO
004700*                          PODIAN CRUZAR LOS UMBRALES 2X/5X/7X    PGMCDGEO
004800*                          POR UN CENTESIMO. SE QUITA ROUNDED Y   PGMCDGEO
004900*                          SE AMPLIA WS-RAZON-RESULTADO A 8       PGMCDGEO
005000*                          DECIMALES, IGUAL QUE LOS DATOS DE      PGMCDGEO
005100*                          ENTRADA DE LA VELA.                    PGMCDGEO
005200***************************************************************
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     UPSI-0 ON  STATUS IS CDL-TRAZA-ACTIVA
005700            OFF STATUS IS CDL-TRAZA-INACTIVA.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006100 DATA DIVISION.
006200 FILE SECTION.
006300
006400 WORKING-STORAGE SECTION.
006500*=======================*
006600 77  FILLER                  PIC X(26) VALUE
006700     '* INICIO WORKING-STORAGE *'.
006800
006900*----------- CONTADORES Y SWITCHES ------------------------------
007000 77  WS-CONTADOR-LLAMADAS    PIC 9(07) COMP     VALUE ZEROS.
007100
007200*----------- AREA DE TRABAJO PARA LAS RAZONES ---------------
007300 01  WS-RAZON-CALCULO.
007400     03  WS-RAZON-RESULTADO  PIC S9(05)V9(08) USAGE COMP-3
007500                                               VALUE ZEROS.
007600     03  FILLER              PIC X(04)        VALUE SPACES.
007700
007800*----------- VISTA ALTERNATIVA DEL CUERPO, PARA TRAZA -------
007900 01  WS-CUERPO-TRAZA         PIC S9(09)V9(08) USAGE COMP-3
008000                                               VALUE ZEROS.
008100 01  WS-CUERPO-TRAZA-R REDEFINES WS-CUERPO-TRAZA.
008200     03  WS-CT-SIGNO         PIC X(01).
008300     03  FILLER              PIC 9(16).
008400
008500*----------- DESGLOSE DE FECHA Y HORA RECIBIDAS, PARA TRAZA --
008600 01  WS-FECHA-RECIBIDA       PIC X(10)          VALUE SPACES.
008700 01  WS-FECHA-RECIBIDA-R REDEFINES WS-FECHA-RECIBIDA.
008800     03  WS-FR-ANIO          PIC X(04).
008900     03  FILLER              PIC X(01).
009000     03  WS-FR-MES           PIC X(02).
009100     03  FILLER              PIC X(01).
009200     03  WS-FR-DIA           PIC X(02).
009300
009400 01  WS-HORA-RECIBIDA        PIC X(08)          VALUE SPACES.
009500 01  WS-HORA-RECIBIDA-R REDEFINES WS-HORA-RECIBIDA.
009600     03  WS-HR-HH            PIC X(02).
009700     03  FILLER              PIC X(01).
009800     03  WS-HR-MM            PIC X(02).
009900     03  FILLER              PIC X(01).
010000     03  WS-HR-SS            PIC X(02).
010100
010200 77  FILLER                  PIC X(26) VALUE
010300     '* FINAL  WORKING-STORAGE *'.
010400
010500*-----------------------------------------------------------------
010600 LINKAGE SECTION.
010700*================*
010800     COPY CDLGEOM.
010900
011000*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
011100 PROCEDURE DIVISION USING CDL-GEO-PARMS.
011200
011300 MAIN-PROGRAM-I.
011400
011500     ADD 1 TO WS-CONTADOR-LLAMADAS
011600     MOVE CDL-GEO-FECHA TO WS-FECHA-RECIBIDA
011700     MOVE CDL-GEO-HORA  TO WS-HORA-RECIBIDA
011800
011900     PERFORM 1000-CALCULAR-TENDENCIA-I
012000          THRU 1000-CALCULAR-TENDENCIA-F
012100     PERFORM 1100-CALCULAR-CUERPO-I
012200          THRU 1100-CALCULAR-CUERPO-F
012300     PERFORM 1200-CALCULAR-MECHAS-I
012400          THRU 1200-CALCULAR-MECHAS-F
012500     PERFORM 1300-EVALUAR-INDICADORES-I
012600          THRU 1300-EVALUAR-INDICADORES-F
012700
012800     IF CDL-TRAZA-ACTIVA THEN
012900        MOVE CDL-GEO-CUERPO TO WS-CUERPO-TRAZA
013000        DISPLAY '* PGMCDGEO - CUERPO CALCULADO = '
013100                 WS-CUERPO-TRAZA
013200     END-IF.
013300
013400 MAIN-PROGRAM-F. GOBACK.
013500
013600*-----------------------------------------------------------------
013700*    TENDENCIA DE LA VELA: ALCISTA SI CIERRE > APERTURA,
013800*    BAJISTA SI CIERRE < APERTURA, NEUTRA (DOJI) SI SON IGUALES.
013900*-----------------------------------------------------------------
014000 1000-CALCULAR-TENDENCIA-I.
014100
014200     IF CDL-GEO-CIERRE > CDL-GEO-APERTURA THEN
014300        SET CDL-GEO-ES-ALCISTA TO TRUE
014400     ELSE
014500        IF CDL-GEO-CIERRE < CDL-GEO-APERTURA THEN
014600           SET CDL-GEO-ES-BAJISTA TO TRUE
014700        ELSE
014800           SET CDL-GEO-ES-NEUTRA TO TRUE
014900        END-IF
015000     END-IF.
015100
015200 1000-CALCULAR-TENDENCIA-F. EXIT.
015300
015400*-----------------------------------------------------------------
015500*    CUERPO = VALOR ABSOLUTO (CIERRE - APERTURA).
015600*    TOPE Y PISO DE CUERPO SEGUN TENDENCIA DE LA VELA.
015700*-----------------------------------------------------------------
015800 1100-CALCULAR-CUERPO-I.
015900
016000     COMPUTE CDL-GEO-CUERPO =
016100             CDL-GEO-CIERRE - CDL-GEO-APERTURA
016200     IF CDL-GEO-CUERPO < ZEROS THEN
016300        MULTIPLY CDL-GEO-CUERPO BY -1 GIVING CDL-GEO-CUERPO
016400     END-IF
016500
016600     IF CDL-GEO-ES-BAJISTA THEN
016700        MOVE CDL-GEO-APERTURA TO CDL-GEO-CUERPO-TOPE
016800        MOVE CDL-GEO-CIERRE   TO CDL-GEO-CUERPO-PISO
016900     ELSE
017000        MOVE CDL-GEO-CIERRE   TO CDL-GEO-CUERPO-TOPE
017100        MOVE CDL-GEO-APERTURA TO CDL-GEO-CUERPO-PISO
017200     END-IF.
017300
017400 1100-CALCULAR-CUERPO-F. EXIT.
017500
017600*-----------------------------------------------------------------
017700*    MECHA SUPERIOR E INFERIOR Y TAMANO TOTAL DE LA VELA.
017800*-----------------------------------------------------------------
017900 1200-CALCULAR-MECHAS-I.
018000
018100     IF CDL-GEO-ES-BAJISTA THEN
018200        COMPUTE CDL-GEO-MECHA-SUP =
018300                CDL-GEO-MAXIMO - CDL-GEO-APERTURA
018400        COMPUTE CDL-GEO-MECHA-INF =
018500                CDL-GEO-CIERRE - CDL-GEO-MINIMO
018600     ELSE
018700        COMPUTE CDL-GEO-MECHA-SUP =
018800                CDL-GEO-MAXIMO - CDL-GEO-CIERRE
018900        COMPUTE CDL-GEO-MECHA-INF =
019000                CDL-GEO-APERTURA - CDL-GEO-MINIMO
019100     END-IF
019200
019300     COMPUTE CDL-GEO-TAMANO-TOTAL =
019400             CDL-GEO-MAXIMO - CDL-GEO-MINIMO.
019500
019600 1200-CALCULAR-MECHAS-F. EXIT.
019700
019800*-----------------------------------------------------------------
019900*    INDICADORES DE CUERPO Y MECHA CHICOS O LARGOS, USADOS POR
020000*    LOS TRES RECONOCEDORES DE PATRONES. TODA RAZON QUE DIVIDE
020100*    POR CUERPO SE BLINDA CONTRA DIVISOR CERO (SOLO OCURRE EN
020200*    EL DOJI PURO, QUE SE TRATA COMO CASO ESPECIAL).
020300*-----------------------------------------------------------------
020400 1300-EVALUAR-INDICADORES-I.
020500
020600     MOVE 'N' TO CDL-GEO-IND-POCO-CUERPO
020700     MOVE 'N' TO CDL-GEO-IND-POCA-MECHA-SUP
020800     MOVE 'N' TO CDL-GEO-IND-POCA-MECHA-INF
020900     MOVE 'N' TO CDL-GEO-IND-MECHA-SUP-LARGA
021000     MOVE 'N' TO CDL-GEO-IND-MECHA-INF-LARGA
021100     MOVE 'N' TO CDL-GEO-IND-MECHA-SUP-2X
021200     MOVE 'N' TO CDL-GEO-IND-MECHA-INF-2X
021300
021400     IF CDL-GEO-CUERPO = ZEROS THEN
021500        SET CDL-GEO-POCO-CUERPO TO TRUE
021600     ELSE
021700        COMPUTE WS-RAZON-RESULTADO =
021800                CDL-GEO-TAMANO-TOTAL / CDL-GEO-CUERPO
021900        IF WS-RAZON-RESULTADO >= 7 THEN
022000           SET CDL-GEO-POCO-CUERPO TO TRUE
022100        END-IF
022200
022300        COMPUTE WS-RAZON-RESULTADO =
022400                CDL-GEO-MECHA-SUP / CDL-GEO-CUERPO
022500        IF WS-RAZON-RESULTADO <= 2 THEN
022600           SET CDL-GEO-POCA-MECHA-SUP TO TRUE
022700        END-IF
022800        IF WS-RAZON-RESULTADO >= 5 THEN
022900           SET CDL-GEO-MECHA-SUP-LARGA TO TRUE
023000        END-IF
023100        IF WS-RAZON-RESULTADO >= 2 THEN
023200           SET CDL-GEO-MECHA-SUP-2X TO TRUE
023300        END-IF
023400
023500        COMPUTE WS-RAZON-RESULTADO =
023600                CDL-GEO-MECHA-INF / CDL-GEO-CUERPO
023700        IF WS-RAZON-RESULTADO <= 2 THEN
023800           SET CDL-GEO-POCA-MECHA-INF TO TRUE
023900        END-IF
024000        IF WS-RAZON-RESULTADO >= 5 THEN
024100           SET CDL-GEO-MECHA-INF-LARGA TO TRUE
024200        END-IF
024300        IF WS-RAZON-RESULTADO >= 2 THEN
024400           SET CDL-GEO-MECHA-INF-2X TO TRUE
024500        END-IF
024600     END-IF.
024700
024800 1300-EVALUAR-INDICADORES-F. EXIT.
