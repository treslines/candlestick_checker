000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMCD2PT.
000300 AUTHOR.        R. FERNANDEZ.
000400 INSTALLATION.  BANCO DEL PLATA - CENTRO DE COMPUTOS.
000500 DATE-WRITTEN.  11/03/1992.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - MESA DE DINERO.
000800***************************************************************
000900*    RECONOCEDOR DE PATRONES DE DOS VELAS                     *
001000*    ==============================================            *
001100*    - RECIBE POR LINKAGE LA VELA ACTUAL Y LA VELA ANTERIOR    *
001200*      DE LA VENTANA (YA VALIDADAS POR EL DRIVER PGMCDLDR).    *
001300*    - LLAMA DOS VECES A PGMCDGEO, UNA POR CADA VELA.          *
001400*    - DETERMINA ENVOLVENTES, MECHA-A-MECHA (TWEEZER) Y        *
001500*      PATRONES DE PERFORACION DE CUERPO (PIERCING / NUBE      *
001600*      NEGRA), Y DEVUELVE EL RESULTADO AL DRIVER.              *
001700*    NOTA: EL DRIVER COMPLETA TAM-VENTANA / FECHA / HORA /     *
001800*    MERCADO DEL REGISTRO DE SALIDA; ESTA RUTINA SOLO FIJA     *
001900*    ALCISTA / BAJISTA / PATRON.                                *
002000***************************************************************
002100*    BITACORA DE CAMBIOS                                          PGMCD2PT
002200*    -------------------                                          PGMCD2PT
002300*    11/03/1992 RFF TK-0003 VERSION INICIAL - ENVOLVENTE Y        PGMCD2PT
002400*                          MECHA-A-MECHA (TWEEZER), AMBOS LADOS.  PGMCD2PT
002500*    14/04/1992 RFF TK-0006 SE AGREGAN PIERCING Y NUBE NEGRA.     PGMCD2PT
002600*    22/09/1993 MAL TK-0032 SE ALINEA EL AREA DE COMUNICACION     PGMCD2PT
002700*                          CON PGMCDGEO A LA COPY CDLGEOM.        PGMCD2PT
002800*    02/11/1995 JCG TK-0059 SE AGREGA SWITCH DE TRAZA (UPSI-0).   PGMCD2PT
002900*    19/06/1997 MAL TK-0078 LA MESA CONFIRMA QUE LA COMPARACION   PGMCD2PT
003000*                          DE "MISMO CUERPO / MISMO MINIMO /      PGMCD2PT
003100*                          MISMO MAXIMO" DEL TWEEZER SE DEFINE    PGMCD2PT
003200*                          CONTRA LA PROPIA VELA ACTUAL, NO       PGMCD2PT
003300*                          CONTRA LA ANTERIOR - SE DEJA TAL       PGMCD2PT
003400*                          CUAL LA TRAJO EL ANALISIS FUNCIONAL,   PGMCD2PT
003500*                          NO TOCAR SIN AUTORIZACION DE MESA.     PGMCD2PT
003600*    11/12/1998 RFF TK-0091 REVISION Y2K: SIN CAMBIOS, NO HAY     PGMCD2PT
003700*                          ARITMETICA DE FECHAS EN ESTA RUTINA.   PGMCD2PT
003800*    14/07/2003 RFF TK-0120 AUDITORIA DE MESA: EL GUARDA DE       PGMCD2PT
003900*                          "PRIMER PATRON QUE COINCIDE" COMPARABA PGMCD2PT
004000*                          CLF-PATRON (RECIEN SE CARGA EN 1400)   PGMCD2PT
004100*                          EN LUGAR DE WS-NOMBRE-PATRON, POR LO   PGMCD2PT
004200*                          QUE TWEEZER/PIERCING/NUBE NEGRA/       PGMCD2PT
004300*                          TWEEZER TOP PODIAN PISAR AL PATRON     PGMCD2PT
004400*                          DETECTADO PRIMERO. SE CORRIGE EL       PGMCD2PT
004500*                          GUARDA Y SE QUITA EL ROUNDED DE LA     PGMCD2PT
004600*                          MITAD DE CUERPO DE LA VELA ANTERIOR.   PGMCD2PT
004700*    14/07/2003 RFF TK-0121 SE ALINEA CLF-ALCISTA/CLF-BAJISTA A   PGMCD2PT
004800*                          VALOR 'Y' PARA CONFIRMADO, SEGUN       PGMCD2PT
004900*                          NUEVO ESTANDAR DE INTERCAMBIO DE       PGMCD2PT
005000*                          MESA DE DINERO (ANTES 'S').            PGMCD2PT
005100***************************************************************
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     UPSI-0 ON  STATUS IS CDL-TRAZA-ACTIVA
005600            OFF STATUS IS CDL-TRAZA-INACTIVA.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006000 DATA DIVISION.
006100 FILE SECTION.
006200
006300 WORKING-STORAGE SECTION.
006400*=======================*
006500 77  FILLER                  PIC X(26) VALUE
006600     '* INICIO WORKING-STORAGE *'.
006700
006800 77  WS-CONTADOR-LLAMADAS    PIC 9(07) COMP     VALUE ZEROS.
006900
007000*----------- AREAS DE GEOMETRIA, UNA POR VELA DE LA VENTANA ------
007100     COPY CDLGEOM REPLACING ==CDL-GEO-PARMS==
007200                   BY ==WS-GEO-ACTUAL==.
007300     COPY CDLGEOM REPLACING ==CDL-GEO-PARMS==
007400                   BY ==WS-GEO-ANTERIOR==.
007500
007600*----------- MITAD DEL CUERPO DE LA VELA ANTERIOR ----------------
007700 01  WS-MITAD-CUERPO-ANT     PIC S9(09)V9(08) COMP-3 VALUE ZEROS.
007800 01  WS-MITAD-CUERPO-ANT-R REDEFINES WS-MITAD-CUERPO-ANT.
007900     03  WS-MCA-SIGNO        PIC S9(01).
008000     03  FILLER              PIC X(07).
008100
008200*----------- FECHA DE LA VELA ACTUAL, PARA TRAZA -----------------
008300 01  WS-FECHA-TRAZA          PIC X(10)          VALUE SPACES.
008400 01  WS-FECHA-TRAZA-R REDEFINES WS-FECHA-TRAZA.
008500     03  WS-FT-ANIO          PIC X(04).
008600     03  FILLER              PIC X(01).
008700     03  WS-FT-MES           PIC X(02).
008800     03  FILLER              PIC X(01).
008900     03  WS-FT-DIA           PIC X(02).
009000
009100*----------- SWITCHES DE REGLAS COMPARTIDAS ENTRE DOS VELAS ------
009200 01  WS-SWITCHES-COMPARTIDOS.
009300     03  WS-PREV-MAS-CORTA-SW      PIC X(01) VALUE 'N'.
009400         88  WS-PREV-MAS-CORTA              VALUE 'S'.
009500     03  WS-PREV-CONTENIDA-SW      PIC X(01) VALUE 'N'.
009600         88  WS-PREV-CONTENIDA              VALUE 'S'.
009700     03  WS-MISMO-CUERPO-SW        PIC X(01) VALUE 'N'.
009800         88  WS-MISMO-CUERPO                VALUE 'S'.
009900     03  WS-MISMO-MINIMO-SW        PIC X(01) VALUE 'N'.
010000         88  WS-MISMO-MINIMO                VALUE 'S'.
010100     03  WS-MISMO-MAXIMO-SW        PIC X(01) VALUE 'N'.
010200         88  WS-MISMO-MAXIMO                VALUE 'S'.
010300     03  WS-ABRIO-BAJO-CIERRE-PREV-SW PIC X(01) VALUE 'N'.
010400         88  WS-ABRIO-BAJO-CIERRE-PREV         VALUE 'S'.
010500     03  WS-CERRO-50-O-MAS-PREV-SW    PIC X(01) VALUE 'N'.
010600         88  WS-CERRO-50-O-MAS-PREV            VALUE 'S'.
010700     03  WS-ABRIO-SOBRE-CIERRE-PREV-SW PIC X(01) VALUE 'N'.
010800         88  WS-ABRIO-SOBRE-CIERRE-PREV          VALUE 'S'.
010900     03  WS-CERRO-50-O-MENOS-PREV-SW  PIC X(01) VALUE 'N'.
011000         88  WS-CERRO-50-O-MENOS-PREV           VALUE 'S'.
011100     03  FILLER                    PIC X(04) VALUE SPACES.
011200
011300*----------- VISTA ALTERNATIVA DEL NOMBRE DE PATRON --------------
011400 01  WS-NOMBRE-PATRON        PIC X(24)          VALUE 'NONE'.
011500 01  WS-NOMBRE-PATRON-R REDEFINES WS-NOMBRE-PATRON.
011600     03  WS-NP-PRIMERA-PARTE PIC X(12).
011700     03  WS-NP-SEGUNDA-PARTE PIC X(12).
011800
011900 77  FILLER                  PIC X(26) VALUE
012000     '* FINAL  WORKING-STORAGE *'.
012100
012200*-----------------------------------------------------------------
012300 LINKAGE SECTION.
012400*================*
012500*    DOS VELAS RECIBIDAS - SE CALIFICAN LOS CAMPOS CON "OF"
012600*    PORQUE LA COPY SE TRAE DOS VECES CON NOMBRE DE NIVEL 01
012700*    DISTINTO.
012800     COPY CDLCAND REPLACING ==CDL-REG-VELA==
012900                   BY ==LK-VELA-ACTUAL==.
013000     COPY CDLCAND REPLACING ==CDL-REG-VELA==
013100                   BY ==LK-VELA-ANTERIOR==.
013200
013300     COPY CDLCLAS REPLACING ==CDL-REG-CLASIF==
013400                   BY ==LK-RESULTADO-2V==.
013500
013600*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
013700 PROCEDURE DIVISION USING LK-VELA-ACTUAL LK-VELA-ANTERIOR
013800                           LK-RESULTADO-2V.
013900
014000 MAIN-PROGRAM-I.
014100
014200     ADD 1 TO WS-CONTADOR-LLAMADAS
014300
014400     PERFORM 1000-CALCULAR-AMBAS-VELAS-I
014500             THRU 1000-CALCULAR-AMBAS-VELAS-F
014600
014700     MOVE 'N'    TO CLF-ALCISTA
014800     MOVE 'N'    TO CLF-BAJISTA
014900     MOVE 'NONE' TO CLF-PATRON
015000
015100     PERFORM 1100-EVALUAR-REGLAS-COMUNES-I
015200             THRU 1100-EVALUAR-REGLAS-COMUNES-F
015300     PERFORM 1200-EVALUAR-ALCISTA-I THRU 1200-EVALUAR-ALCISTA-F
015400     PERFORM 1300-EVALUAR-BAJISTA-I THRU 1300-EVALUAR-BAJISTA-F
015500     PERFORM 1400-ARMAR-RESULTADO-I THRU 1400-ARMAR-RESULTADO-F
015600
015700     IF CDL-TRAZA-ACTIVA THEN
015800        MOVE VEL-FECHA OF LK-VELA-ACTUAL TO WS-FECHA-TRAZA
015900        DISPLAY '* PGMCD2PT - ' WS-FECHA-TRAZA
016000                ' - PATRON = ' CLF-PATRON
016100     END-IF.
016200
016300 MAIN-PROGRAM-F. GOBACK.
016400
016500*-----------------------------------------------------------------
016600 1000-CALCULAR-AMBAS-VELAS-I.
016700
016800     MOVE VEL-APERTURA OF LK-VELA-ACTUAL
016900                       TO CDL-GEO-APERTURA OF WS-GEO-ACTUAL
017000     MOVE VEL-CIERRE   OF LK-VELA-ACTUAL
017100                       TO CDL-GEO-CIERRE   OF WS-GEO-ACTUAL
017200     MOVE VEL-MINIMO   OF LK-VELA-ACTUAL
017300                       TO CDL-GEO-MINIMO   OF WS-GEO-ACTUAL
017400     MOVE VEL-MAXIMO   OF LK-VELA-ACTUAL
017500                       TO CDL-GEO-MAXIMO   OF WS-GEO-ACTUAL
017600     MOVE VEL-FECHA    OF LK-VELA-ACTUAL
017700                       TO CDL-GEO-FECHA    OF WS-GEO-ACTUAL
017800     MOVE VEL-HORA     OF LK-VELA-ACTUAL
017900                       TO CDL-GEO-HORA     OF WS-GEO-ACTUAL
018000
018100     CALL 'PGMCDGEO' USING WS-GEO-ACTUAL
018200
018300     MOVE VEL-APERTURA OF LK-VELA-ANTERIOR
018400                       TO CDL-GEO-APERTURA OF WS-GEO-ANTERIOR
018500     MOVE VEL-CIERRE   OF LK-VELA-ANTERIOR
018600                       TO CDL-GEO-CIERRE   OF WS-GEO-ANTERIOR
018700     MOVE VEL-MINIMO   OF LK-VELA-ANTERIOR
018800                       TO CDL-GEO-MINIMO   OF WS-GEO-ANTERIOR
018900     MOVE VEL-MAXIMO   OF LK-VELA-ANTERIOR
019000                       TO CDL-GEO-MAXIMO   OF WS-GEO-ANTERIOR
019100     MOVE VEL-FECHA    OF LK-VELA-ANTERIOR
019200                       TO CDL-GEO-FECHA    OF WS-GEO-ANTERIOR
019300     MOVE VEL-HORA     OF LK-VELA-ANTERIOR
019400                       TO CDL-GEO-HORA     OF WS-GEO-ANTERIOR
019500
019600     CALL 'PGMCDGEO' USING WS-GEO-ANTERIOR.
019700
019800 1000-CALCULAR-AMBAS-VELAS-F. EXIT.
019900
020000*-----------------------------------------------------------------
020100*    REGLAS COMUNES A VARIOS PATRONES DE DOS VELAS.
020200*-----------------------------------------------------------------
020300 1100-EVALUAR-REGLAS-COMUNES-I.
020400
020500     SET WS-PREV-MAS-CORTA TO FALSE
020600     IF CDL-GEO-CUERPO OF WS-GEO-ANTERIOR <
020700        CDL-GEO-CUERPO OF WS-GEO-ACTUAL THEN
020800        SET WS-PREV-MAS-CORTA TO TRUE
020900     END-IF
021000
021100     SET WS-PREV-CONTENIDA TO FALSE
021200     IF CDL-GEO-CUERPO-TOPE OF WS-GEO-ACTUAL >
021300        CDL-GEO-CUERPO-TOPE OF WS-GEO-ANTERIOR
021400           AND CDL-GEO-CUERPO-PISO OF WS-GEO-ACTUAL <
021500               CDL-GEO-CUERPO-PISO OF WS-GEO-ANTERIOR THEN
021600        SET WS-PREV-CONTENIDA TO TRUE
021700     END-IF
021800
021900*    LA MESA DEFINE "MISMO CUERPO / MINIMO / MAXIMO" DEL TWEEZER
022000*    COMPARANDO LA VELA ACTUAL CONTRA SI MISMA (VER BITACORA,
022100*    ENTRADA TK-0078) - LA CONDICION RESULTA SIEMPRE VERDADERA
022200*    POR DEFINICION FUNCIONAL, NO SE TOCA.
022300     SET WS-MISMO-CUERPO TO FALSE
022400     IF CDL-GEO-CUERPO OF WS-GEO-ACTUAL =
022500        CDL-GEO-CUERPO OF WS-GEO-ACTUAL THEN
022600        SET WS-MISMO-CUERPO TO TRUE
022700     END-IF
022800
022900     SET WS-MISMO-MINIMO TO FALSE
023000     IF CDL-GEO-MECHA-INF OF WS-GEO-ACTUAL =
023100        CDL-GEO-MECHA-INF OF WS-GEO-ACTUAL THEN
023200        SET WS-MISMO-MINIMO TO TRUE
023300     END-IF
023400
023500     SET WS-MISMO-MAXIMO TO FALSE
023600     IF CDL-GEO-MECHA-SUP OF WS-GEO-ACTUAL =
023700        CDL-GEO-MECHA-SUP OF WS-GEO-ACTUAL THEN
023800        SET WS-MISMO-MAXIMO TO TRUE
023900     END-IF
024000
024100     COMPUTE WS-MITAD-CUERPO-ANT =
024200             CDL-GEO-CUERPO OF WS-GEO-ANTERIOR / 2
024300
024400     SET WS-ABRIO-BAJO-CIERRE-PREV TO FALSE
024500     IF CDL-GEO-CUERPO-TOPE OF WS-GEO-ACTUAL <=
024600        CDL-GEO-CUERPO-TOPE OF WS-GEO-ANTERIOR THEN
024700        SET WS-ABRIO-BAJO-CIERRE-PREV TO TRUE
024800     END-IF
024900
025000     SET WS-CERRO-50-O-MAS-PREV TO FALSE
025100     IF CDL-GEO-CUERPO-TOPE OF WS-GEO-ACTUAL >=
025200        CDL-GEO-CUERPO-PISO OF WS-GEO-ANTERIOR +
025300        WS-MITAD-CUERPO-ANT THEN
025400        SET WS-CERRO-50-O-MAS-PREV TO TRUE
025500     END-IF
025600
025700     SET WS-ABRIO-SOBRE-CIERRE-PREV TO FALSE
025800     IF CDL-GEO-CUERPO-TOPE OF WS-GEO-ACTUAL >=
025900        CDL-GEO-CUERPO-TOPE OF WS-GEO-ANTERIOR THEN
026000        SET WS-ABRIO-SOBRE-CIERRE-PREV TO TRUE
026100     END-IF
026200
026300     SET WS-CERRO-50-O-MENOS-PREV TO FALSE
026400     IF CDL-GEO-CUERPO-PISO OF WS-GEO-ACTUAL <=
026500        CDL-GEO-CUERPO-PISO OF WS-GEO-ANTERIOR +
026600        WS-MITAD-CUERPO-ANT THEN
026700        SET WS-CERRO-50-O-MENOS-PREV TO TRUE
026800     END-IF.
026900
027000 1100-EVALUAR-REGLAS-COMUNES-F. EXIT.
027100
027200*-----------------------------------------------------------------
027300*    ENVOLVENTE ALCISTA, MECHA-A-MECHA INFERIOR (TWEEZER BOTTOM),
027400*    PERFORACION ALCISTA (PIERCING).
027500*-----------------------------------------------------------------
027600 1200-EVALUAR-ALCISTA-I.
027700
027800     IF CDL-GEO-ES-ALCISTA OF WS-GEO-ACTUAL
027900           AND CDL-GEO-ES-BAJISTA OF WS-GEO-ANTERIOR
028000           AND WS-PREV-MAS-CORTA
028100           AND WS-PREV-CONTENIDA THEN
028200        MOVE 'Y'              TO CLF-ALCISTA
028300        MOVE 'ENVOLVENTE ALCISTA' TO WS-NOMBRE-PATRON
028400     END-IF
028500
028600     IF CDL-GEO-ES-ALCISTA OF WS-GEO-ACTUAL
028700           AND CDL-GEO-ES-BAJISTA OF WS-GEO-ANTERIOR
028800           AND WS-MISMO-CUERPO
028900           AND WS-MISMO-MINIMO THEN
029000        MOVE 'Y'              TO CLF-ALCISTA
029100        IF WS-NOMBRE-PATRON = 'NONE' THEN
029200           MOVE 'TWEEZER BOTTOM' TO WS-NOMBRE-PATRON
029300        END-IF
029400     END-IF
029500
029600     IF CDL-GEO-ES-ALCISTA OF WS-GEO-ACTUAL
029700           AND CDL-GEO-ES-BAJISTA OF WS-GEO-ANTERIOR
029800           AND WS-ABRIO-BAJO-CIERRE-PREV
029900           AND WS-CERRO-50-O-MAS-PREV THEN
030000        MOVE 'Y'              TO CLF-ALCISTA
030100        IF WS-NOMBRE-PATRON = 'NONE' THEN
030200           MOVE 'PIERCING'    TO WS-NOMBRE-PATRON
030300        END-IF
030400     END-IF.
030500
030600 1200-EVALUAR-ALCISTA-F. EXIT.
030700
030800*-----------------------------------------------------------------
030900*    ENVOLVENTE BAJISTA, NUBE NEGRA (DARK CLOUD COVER),
031000*    MECHA-A-MECHA SUPERIOR (TWEEZER TOP).
031100*-----------------------------------------------------------------
031200 1300-EVALUAR-BAJISTA-I.
031300
031400     IF CDL-GEO-ES-ALCISTA OF WS-GEO-ANTERIOR
031500           AND CDL-GEO-ES-BAJISTA OF WS-GEO-ACTUAL
031600           AND WS-PREV-MAS-CORTA
031700           AND WS-PREV-CONTENIDA THEN
031800        MOVE 'Y'                 TO CLF-BAJISTA
031900        IF WS-NOMBRE-PATRON = 'NONE' AND CLF-ALCISTA = 'N' THEN
032000           MOVE 'ENVOLVENTE BAJISTA' TO WS-NOMBRE-PATRON
032100        END-IF
032200     END-IF
032300
032400     IF CDL-GEO-ES-ALCISTA OF WS-GEO-ANTERIOR
032500           AND CDL-GEO-ES-BAJISTA OF WS-GEO-ACTUAL
032600           AND WS-ABRIO-SOBRE-CIERRE-PREV
032700           AND WS-CERRO-50-O-MENOS-PREV THEN
032800        MOVE 'Y'                 TO CLF-BAJISTA
032900        IF WS-NOMBRE-PATRON = 'NONE' AND CLF-ALCISTA = 'N' THEN
033000           MOVE 'NUBE NEGRA'     TO WS-NOMBRE-PATRON
033100        END-IF
033200     END-IF
033300
033400     IF CDL-GEO-ES-ALCISTA OF WS-GEO-ANTERIOR
033500           AND CDL-GEO-ES-BAJISTA OF WS-GEO-ACTUAL
033600           AND WS-MISMO-CUERPO
033700           AND WS-MISMO-MAXIMO THEN
033800        MOVE 'Y'                 TO CLF-BAJISTA
033900        IF WS-NOMBRE-PATRON = 'NONE' AND CLF-ALCISTA = 'N' THEN
034000           MOVE 'TWEEZER TOP'    TO WS-NOMBRE-PATRON
034100        END-IF
034200     END-IF.
034300
034400 1300-EVALUAR-BAJISTA-F. EXIT.
034500
034600*-----------------------------------------------------------------
034700 1400-ARMAR-RESULTADO-I.
034800
034900     IF CLF-ALCISTA = 'Y' OR CLF-BAJISTA = 'Y' THEN
035000        MOVE WS-NOMBRE-PATRON TO CLF-PATRON
035100     ELSE
035200        MOVE 'NONE' TO CLF-PATRON
035300     END-IF.
035400
035500 1400-ARMAR-RESULTADO-F. EXIT.
