000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMCD1PT.
000300 AUTHOR.        R. FERNANDEZ.
000400 INSTALLATION.  BANCO DEL PLATA - CENTRO DE COMPUTOS.
000500 DATE-WRITTEN.  04/03/1992.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - MESA DE DINERO.
000800***************************************************************
000900*    RECONOCEDOR DE PATRONES DE UNA VELA                      *
001000*    =====================================                    *
001100*    - RECIBE POR LINKAGE LA VELA MAS RECIENTE DE LA VENTANA  *
001200*      (YA VALIDADA POR EL DRIVER PGMCDLDR).                  *
001300*    - LLAMA A PGMCDGEO PARA OBTENER CUERPO, MECHAS E         *
001400*      INDICADORES DE ESA VELA.                                *
001500*    - DETERMINA SI LA VELA CONFIRMA ALGUN PATRON ALCISTA     *
001600*      (DOJI ALCISTA, MARTILLO) O BAJISTA (DOJI BAJISTA,      *
001700*      ESTRELLA FUGAZ) Y DEVUELVE EL RESULTADO AL DRIVER.     *
001800***************************************************************
001900*    BITACORA DE CAMBIOS                                          PGMCD1PT
002000*    -------------------                                          PGMCD1PT
002100*    04/03/1992 RFF TK-0002 VERSION INICIAL - DOJI Y MARTILLO     PGMCD1PT
002200*                          ALCISTAS, DOJI Y ESTRELLA FUGAZ        PGMCD1PT
002300*                          BAJISTAS.                              PGMCD1PT
002400*    22/09/1993 MAL TK-0032 SE ALINEA EL AREA DE COMUNICACION     PGMCD1PT
002500*                          CON PGMCDGEO A LA COPY CDLGEOM,        PGMCD1PT
002600*                          ANTES SE ARMABA A MANO EN ESTA RUTINA. PGMCD1PT
002700*    02/11/1995 JCG TK-0059 SE AGREGA SWITCH DE TRAZA (UPSI-0).   PGMCD1PT
002800*    11/12/1998 RFF TK-0091 REVISION Y2K: SIN CAMBIOS, NO HAY     PGMCD1PT
002900*                          ARITMETICA DE FECHAS EN ESTA RUTINA.   PGMCD1PT
003000*    14/07/2003 RFF TK-0118 AUDITORIA DE MESA: EL GUARDA DE       PGMCD1PT
003100*                          "PRIMER PATRON QUE COINCIDE" COMPARABA PGMCD1PT
003200*                          CLF-PATRON (RECIEN SE CARGA EN 1200)   PGMCD1PT
003300*                          EN LUGAR DE WS-NOMBRE-PATRON, POR LO   PGMCD1PT
003400*                          QUE MARTILLO/ESTRELLA FUGAZ PODIAN     PGMCD1PT
003500*                          PISAR AL DOJI DETECTADO PRIMERO. SE    PGMCD1PT
003600*                          CORRIGE EL GUARDA. DE PASO SE ALINEA   PGMCD1PT
003700*                          CLF-ALCISTA/CLF-BAJISTA A VALOR 'Y'    PGMCD1PT
003800*                          PARA CONFIRMADO (ANTES 'S'), SEGUN     PGMCD1PT
003900*                          NUEVO ESTANDAR DE INTERCAMBIO DE       PGMCD1PT
004000*                          MESA DE DINERO.                        PGMCD1PT
004100***************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     UPSI-0 ON  STATUS IS CDL-TRAZA-ACTIVA
004600            OFF STATUS IS CDL-TRAZA-INACTIVA.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005000 DATA DIVISION.
005100 FILE SECTION.
005200
005300 WORKING-STORAGE SECTION.
005400*=======================*
005500 77  FILLER                  PIC X(26) VALUE
005600     '* INICIO WORKING-STORAGE *'.
005700
005800 77  WS-CONTADOR-LLAMADAS    PIC 9(07) COMP     VALUE ZEROS.
005900
006000*----------- AREA DE GEOMETRIA DE LA VELA ACTUAL -----------------
006100*    UNA SOLA VELA EN ESTE PROGRAMA - NO HACE FALTA CALIFICAR
006200*    LOS CAMPOS DE LA COPY, SOLO SE RENOMBRA EL NIVEL 01.
006300     COPY CDLGEOM REPLACING ==CDL-GEO-PARMS==
006400                   BY ==WS-GEO-ACTUAL==.
006500
006600*----------- VISTA ALTERNATIVA DEL NOMBRE DE PATRON --------------
006700 01  WS-NOMBRE-PATRON        PIC X(24)          VALUE 'NONE'.
006800 01  WS-NOMBRE-PATRON-R REDEFINES WS-NOMBRE-PATRON.
006900     03  WS-NP-PRIMERA-PARTE PIC X(12).
007000     03  WS-NP-SEGUNDA-PARTE PIC X(12).
007100
007200*----------- DESGLOSE DE LA HORA RECIBIDA, PARA TRAZA ------------
007300 01  WS-HORA-RECIBIDA        PIC X(08)          VALUE SPACES.
007400 01  WS-HORA-RECIBIDA-R REDEFINES WS-HORA-RECIBIDA.
007500     03  WS-HR-HH            PIC X(02).
007600     03  FILLER              PIC X(01).
007700     03  WS-HR-MM            PIC X(02).
007800     03  FILLER              PIC X(01).
007900     03  WS-HR-SS            PIC X(02).
008000
008100*----------- FECHA RECIBIDA, VISTA POR SIGLO/ANIO ------------
008200 01  WS-FECHA-RECIBIDA       PIC X(10)          VALUE SPACES.
008300 01  WS-FECHA-RECIBIDA-R REDEFINES WS-FECHA-RECIBIDA.
008400     03  WS-FR-SIGLO         PIC X(02).
008500     03  WS-FR-RESTO-ANIO    PIC X(02).
008600     03  FILLER              PIC X(06).
008700
008800 77  FILLER                  PIC X(26) VALUE
008900     '* FINAL  WORKING-STORAGE *'.
009000
009100*-----------------------------------------------------------------
009200 LINKAGE SECTION.
009300*================*
009400*    UNA SOLA VELA RECIBIDA - SE USA LA COPY TAL CUAL, SOLO SE
009500*    RENOMBRA EL NIVEL 01 PARA DEJAR CLARO QUE ES DE LINKAGE.
009600     COPY CDLCAND REPLACING ==CDL-REG-VELA==
009700                   BY ==LK-VELA-ACTUAL==.
009800
009900     COPY CDLCLAS REPLACING ==CDL-REG-CLASIF==
010000                   BY ==LK-RESULTADO-1V==.
010100
010200*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
010300 PROCEDURE DIVISION USING LK-VELA-ACTUAL LK-RESULTADO-1V.
010400
010500 MAIN-PROGRAM-I.
010600
010700     ADD 1 TO WS-CONTADOR-LLAMADAS
010800     MOVE VEL-HORA  TO WS-HORA-RECIBIDA
010900     MOVE VEL-FECHA TO WS-FECHA-RECIBIDA
011000
011100     MOVE VEL-APERTURA TO CDL-GEO-APERTURA
011200     MOVE VEL-CIERRE   TO CDL-GEO-CIERRE
011300     MOVE VEL-MINIMO   TO CDL-GEO-MINIMO
011400     MOVE VEL-MAXIMO   TO CDL-GEO-MAXIMO
011500     MOVE VEL-FECHA    TO CDL-GEO-FECHA
011600     MOVE VEL-HORA     TO CDL-GEO-HORA
011700
011800     CALL 'PGMCDGEO' USING WS-GEO-ACTUAL
011900
012000     MOVE 'N'    TO CLF-ALCISTA
012100     MOVE 'N'    TO CLF-BAJISTA
012200     MOVE 'NONE' TO CLF-PATRON
012300
012400     PERFORM 1000-EVALUAR-ALCISTA-I THRU 1000-EVALUAR-ALCISTA-F
012500     PERFORM 1100-EVALUAR-BAJISTA-I THRU 1100-EVALUAR-BAJISTA-F
012600     PERFORM 1200-ARMAR-RESULTADO-I THRU 1200-ARMAR-RESULTADO-F
012700
012800     IF CDL-TRAZA-ACTIVA THEN
012900        DISPLAY '* PGMCD1PT - PATRON = ' CLF-PATRON
013000     END-IF.
013100
013200 MAIN-PROGRAM-F. GOBACK.
013300
013400*-----------------------------------------------------------------
013500*    DOJI ALCISTA : VELA ALCISTA O NEUTRA, POCO CUERPO, POCA
013600*                   MECHA SUPERIOR Y MECHA INFERIOR LARGA.
013700*    MARTILLO     : VELA ALCISTA, POCA MECHA SUPERIOR Y MECHA
013800*                   INFERIOR 2 VECES EL CUERPO O MAS.
013900*-----------------------------------------------------------------
014000 1000-EVALUAR-ALCISTA-I.
014100
014200     IF (CDL-GEO-ES-ALCISTA OR CDL-GEO-ES-NEUTRA)
014300           AND CDL-GEO-POCO-CUERPO
014400           AND CDL-GEO-POCA-MECHA-SUP
014500           AND CDL-GEO-MECHA-INF-LARGA THEN
014600        MOVE 'Y'                TO CLF-ALCISTA
014700        MOVE 'DOJI ALCISTA'     TO WS-NOMBRE-PATRON
014800     END-IF
014900
015000     IF CDL-GEO-ES-ALCISTA
015100           AND CDL-GEO-POCA-MECHA-SUP
015200           AND CDL-GEO-MECHA-INF-2X THEN
015300        MOVE 'Y'                TO CLF-ALCISTA
015400        IF WS-NOMBRE-PATRON = 'NONE' THEN
015500           MOVE 'MARTILLO'      TO WS-NOMBRE-PATRON
015600        END-IF
015700     END-IF.
015800
015900 1000-EVALUAR-ALCISTA-F. EXIT.
016000
016100*-----------------------------------------------------------------
016200*    DOJI BAJISTA      : VELA BAJISTA O NEUTRA, POCO CUERPO,
016300*                        POCA MECHA INFERIOR Y MECHA SUPERIOR
016400*                        LARGA.
016500*    ESTRELLA FUGAZ    : VELA BAJISTA, POCA MECHA INFERIOR Y
016600*                        MECHA SUPERIOR 2 VECES EL CUERPO O MAS.
016700*-----------------------------------------------------------------
016800 1100-EVALUAR-BAJISTA-I.
016900
017000     IF (CDL-GEO-ES-BAJISTA OR CDL-GEO-ES-NEUTRA)
017100           AND CDL-GEO-POCO-CUERPO
017200           AND CDL-GEO-POCA-MECHA-INF
017300           AND CDL-GEO-MECHA-SUP-LARGA THEN
017400        MOVE 'Y'                  TO CLF-BAJISTA
017500        IF WS-NOMBRE-PATRON = 'NONE' AND CLF-ALCISTA = 'N' THEN
017600           MOVE 'DOJI BAJISTA'    TO WS-NOMBRE-PATRON
017700        END-IF
017800     END-IF
017900
018000     IF CDL-GEO-ES-BAJISTA
018100           AND CDL-GEO-POCA-MECHA-INF
018200           AND CDL-GEO-MECHA-SUP-2X THEN
018300        MOVE 'Y'                     TO CLF-BAJISTA
018400        IF WS-NOMBRE-PATRON = 'NONE' AND CLF-ALCISTA = 'N' THEN
018500           MOVE 'ESTRELLA FUGAZ'     TO WS-NOMBRE-PATRON
018600        END-IF
018700     END-IF.
018800
018900 1100-EVALUAR-BAJISTA-F. EXIT.
019000
019100*-----------------------------------------------------------------
019200*    EL PRIMER PATRON QUE HAYA COINCIDIDO (ALCISTA PRIMERO,
019300*    LUEGO BAJISTA) QUEDA COMO NOMBRE DEFINITIVO DEL PATRON.
019400*-----------------------------------------------------------------
019500 1200-ARMAR-RESULTADO-I.
019600
019700     IF CLF-ALCISTA = 'Y' OR CLF-BAJISTA = 'Y' THEN
019800        MOVE WS-NOMBRE-PATRON TO CLF-PATRON
019900     ELSE
020000        MOVE 'NONE' TO CLF-PATRON
020100     END-IF.
020200
020300 1200-ARMAR-RESULTADO-F. EXIT.
