000100*////////////////// (CDLGEOM) ////////////////////////////////////
000200************************************************************
000300*     AREA DE COMUNICACION CON PGMCDGEO (GEOMETRIA DE VELA) *
000400*     SE PASA POR CALL USING DESDE PGMCD1PT / PGMCD2PT /    *
000500*     PGMCD3PT, UNA VEZ POR CADA VELA DE LA VENTANA.        *
000600*     ENTRADA: OPEN/CLOSE/MIN/MAX Y FECHA-HORA DE LA VELA.  *
000700*     SALIDA : CUERPO, TOPE/PISO, MECHAS E INDICADORES.     *
000800************************************************************
000900 01  CDL-GEO-PARMS.
001000     03  CDL-GEO-APERTURA        PIC S9(09)V9(08) COMP-3.
001100     03  CDL-GEO-CIERRE          PIC S9(09)V9(08) COMP-3.
001200     03  CDL-GEO-MINIMO          PIC S9(09)V9(08) COMP-3.
001300     03  CDL-GEO-MAXIMO          PIC S9(09)V9(08) COMP-3.
001400     03  CDL-GEO-FECHA           PIC X(10).
001500     03  CDL-GEO-HORA            PIC X(08).
001600     03  CDL-GEO-RESULTADO.
001700         05  CDL-GEO-TENDENCIA         PIC X(01).
001800             88  CDL-GEO-ES-ALCISTA         VALUE 'A'.
001900             88  CDL-GEO-ES-BAJISTA         VALUE 'B'.
002000             88  CDL-GEO-ES-NEUTRA          VALUE 'N'.
002100         05  CDL-GEO-CUERPO            PIC S9(09)V9(08) COMP-3.
002200         05  CDL-GEO-CUERPO-TOPE       PIC S9(09)V9(08) COMP-3.
002300         05  CDL-GEO-CUERPO-PISO       PIC S9(09)V9(08) COMP-3.
002400         05  CDL-GEO-MECHA-SUP         PIC S9(09)V9(08) COMP-3.
002500         05  CDL-GEO-MECHA-INF         PIC S9(09)V9(08) COMP-3.
002600         05  CDL-GEO-TAMANO-TOTAL      PIC S9(09)V9(08) COMP-3.
002700         05  CDL-GEO-IND-POCO-CUERPO       PIC X(01).
002800             88  CDL-GEO-POCO-CUERPO           VALUE 'S'.
002900         05  CDL-GEO-IND-POCA-MECHA-SUP    PIC X(01).
003000             88  CDL-GEO-POCA-MECHA-SUP        VALUE 'S'.
003100         05  CDL-GEO-IND-POCA-MECHA-INF    PIC X(01).
003200             88  CDL-GEO-POCA-MECHA-INF        VALUE 'S'.
003300         05  CDL-GEO-IND-MECHA-SUP-LARGA   PIC X(01).
003400             88  CDL-GEO-MECHA-SUP-LARGA       VALUE 'S'.
003500         05  CDL-GEO-IND-MECHA-INF-LARGA   PIC X(01).
003600             88  CDL-GEO-MECHA-INF-LARGA       VALUE 'S'.
003700         05  CDL-GEO-IND-MECHA-SUP-2X      PIC X(01).
003800             88  CDL-GEO-MECHA-SUP-2X          VALUE 'S'.
003900         05  CDL-GEO-IND-MECHA-INF-2X      PIC X(01).
004000             88  CDL-GEO-MECHA-INF-2X          VALUE 'S'.
004100     03  FILLER                  PIC X(06) VALUE SPACES.
